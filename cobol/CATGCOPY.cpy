000100****************************************************************
000200*    CATGCOPY                                                   *
000300*    COBOL DEVELOPMENT CENTER - COPYLIB MEMBER                  *
000400*                                                               *
000500*    ONE ENTRY OF THE CATEGORY TABLE - EITHER AN INCOME         *
000600*    CATEGORY ("I"), AN EXPENSE MAIN CATEGORY ("M") OR AN       *
000700*    EXPENSE SUB-CATEGORY ("S") OWNED BY A MAIN CATEGORY.       *
000800*                                                               *
000900*    11/14/86 JS  ORIGINAL LAYOUT.                              *
001000*    04/11/99 DS  ADDED CAT-MAIN-NAME SO SUB-CATEGORY ROWS CAN  *
001100*                 CARRY THEIR OWNING MAIN CATEGORY NAME.        *
001200*    09/19/11 RLW ADDED FILLER SEPARATOR BYTE PER THE CATEGORY  *
001300*                 FILE LAYOUT (44 BYTES).                       *
001400****************************************************************
001500 01  CATEGORY-RECORD.
001600     05  CAT-TYPE                PIC X(01).
001700         88  CAT-TYPE-INCOME     VALUE "I".
001800         88  CAT-TYPE-MAIN       VALUE "M".
001900         88  CAT-TYPE-SUB        VALUE "S".
002000     05  CAT-MAIN-NAME           PIC X(20).
002100     05  CAT-ID                  PIC 9(02).
002200     05  CAT-ID-R REDEFINES CAT-ID.
002300         10  CAT-ID-TENS         PIC 9(01).
002400         10  CAT-ID-UNITS        PIC 9(01).
002500     05  CAT-NAME                PIC X(20).
002600     05  FILLER                  PIC X(01).
