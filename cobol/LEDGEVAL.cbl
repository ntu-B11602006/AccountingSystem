000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  LEDGEVAL                                            *
000600*                                                                *
000700* EVALUATES A TYPED ARITHMETIC AMOUNT EXPRESSION (+ - * / AND   *
000800* PARENTHESES, STANDARD PRECEDENCE) IN PLACE OF A LITERAL       *
000900* LEDGER AMOUNT.  CALLED BY LEDGMAIN WHENEVER AN ADD/EDIT       *
001000* TRANSACTION'S AMOUNT FIELD CONTAINS AN OPERATOR CHARACTER.    *
001100*                                                                *
001200* RENAMED FROM THE OLD EXPREVAL PIC-TYPE DEMONSTRATION - SAME   *
001300* PROGRAM NAME PURPOSE, LOGIC COMPLETELY REWRITTEN AS A REAL    *
001400* SHUNTING-YARD PARSER.  TABLE/STACK HANDLING FOLLOWS ADSORT1'S *
001500* SUBSCRIPT-ARITHMETIC HABITS (NO INTRINSIC FUNCTIONS).         *
001600*                                                                *
001700* INVOKE BY:  CALL "LEDGEVAL" USING EVAL-PARMS, EXPRESSION-TEXT *
001800*                                                                *
001900* CHANGE LOG                                                    *
002000* ----------                                                    *
002100* 02/18/88 JS   ORIGINAL - REPLACED THE OLD FIELD-DEMO VERSION  *
002200*               OF THIS MEMBER WITH A REAL EXPRESSION PARSER    *
002300*               FOR THE AMOUNT-ENTRY SCREEN.                    *
002400* 07/30/91 DS   ADDED PARENTHESES SUPPORT - SHUNTING-YARD        *
002500*               OPERATOR STACK REPLACES THE OLD TWO-TERM-ONLY   *
002600*               COMPUTE.                                        *
002700* 05/11/95 JS   DIVIDE NOW CARRIES 10 DECIMAL DIGITS INTERNALLY *
002800*               BEFORE THE FINAL 2-DECIMAL ROUND, PER FINANCE   *
002900*               REQUEST - SEE CR-1995-077.                      *
003000* 03/02/98 DS   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE.      *
003100* 11/14/03 RLW  DIVIDE-BY-ZERO NOW RETURNS EVAL-STATUS "E"   *
003200*               INSTEAD OF ABENDING - SEE CR-2003-142.          *
003300* 09/19/11 RLW  REWORKED FOR THE LEDGER-EXPORT PROJECT - PARM   *
003400*               LIST REPLACED WITH EVAL-PARMS GROUP.         *
003500****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     LEDGEVAL.
003800 AUTHOR.         JON SAYLES.
003900 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.   02/18/88.
004100 DATE-COMPILED.
004200 SECURITY.       NON-CONFIDENTIAL.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     CLASS EVAL-DIGIT IS "0" THRU "9"
004900     UPSI-0 ON STATUS IS EVAL-DEBUG-ON
005000     UPSI-0 OFF STATUS IS EVAL-DEBUG-OFF.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005220 77  WS-POWER-OF-TEN             PIC 9(11) COMP-3 VALUE 0.
005240 77  WS-TEST-STATUS              PIC X VALUE "N".
005260     88  WS-TEST-MODE            VALUE "Y".
005300 01  WS-SCAN-FIELDS.
005400     05  WS-EXPR-LEN             PIC S9(04) COMP VALUE 0.
005500     05  WS-POS                  PIC S9(04) COMP VALUE 0.
005600     05  WS-CH                   PIC X(01)  VALUE SPACE.
005700     05  WS-CH-N REDEFINES WS-CH PIC 9(01).
005800     05  FILLER                  PIC X(08).
005850 01  WS-SCAN-FIELDS-ALT REDEFINES WS-SCAN-FIELDS.
005870     05  FILLER                  PIC X(13).
005900 01  WS-NUMBER-BUILD.
006000     05  WS-INT-PART             PIC S9(09) COMP-3 VALUE 0.
006100     05  WS-FRAC-PART            PIC S9(09) COMP-3 VALUE 0.
006200     05  WS-FRAC-DIGITS          PIC S9(04) COMP    VALUE 0.
006300     05  WS-SEEN-DOT-SW          PIC X(01)  VALUE "N".
006400         88  WS-SEEN-DOT         VALUE "Y".
006500     05  FILLER                  PIC X(06).
006600 01  WS-POWERS-OF-TEN-TAB.
006700     05  WS-POW-0                PIC 9(10) VALUE 1.
006800     05  WS-POW-1                PIC 9(10) VALUE 10.
006900     05  WS-POW-2                PIC 9(10) VALUE 100.
007000     05  WS-POW-3                PIC 9(10) VALUE 1000.
007100     05  WS-POW-4                PIC 9(10) VALUE 10000.
007200     05  WS-POW-5                PIC 9(10) VALUE 100000.
007300     05  WS-POW-6                PIC 9(10) VALUE 1000000.
007400     05  WS-POW-7                PIC 9(10) VALUE 10000000.
007500     05  WS-POW-8                PIC 9(10) VALUE 100000000.
007600     05  WS-POW-9                PIC 9(10) VALUE 1000000000.
007700 01  WS-POWERS-TABLE REDEFINES WS-POWERS-OF-TEN-TAB.
007800     05  WS-POWER-X OCCURS 10 TIMES PIC 9(10).
008000 01  WS-TOKEN-AREA.
008100     05  WS-TOKEN-COUNT          PIC S9(04) COMP VALUE 0.
008200     05  WS-TOK-SUB              PIC S9(04) COMP VALUE 0.
008300     05  WS-TOKEN-TABLE OCCURS 40 TIMES.
008400         10  TOK-TYPE            PIC X(01).
008500             88  TOK-IS-NUMBER   VALUE "N".
008600             88  TOK-IS-OPERATOR VALUE "O".
008700             88  TOK-IS-LPAREN   VALUE "L".
008800             88  TOK-IS-RPAREN   VALUE "R".
008900         10  TOK-OPER            PIC X(01).
009000         10  TOK-NUM             PIC S9(09)V9(10) COMP-3.
009100 01  WS-POSTFIX-AREA.
009200     05  WS-POSTFIX-COUNT        PIC S9(04) COMP VALUE 0.
009300     05  WS-PFX-SUB              PIC S9(04) COMP VALUE 0.
009400     05  WS-POSTFIX-TABLE OCCURS 80 TIMES.
009500         10  PFX-TYPE            PIC X(01).
009600         10  PFX-OPER            PIC X(01).
009700         10  PFX-NUM             PIC S9(09)V9(10) COMP-3.
009800 01  WS-OPERATOR-STACK-AREA.
009900     05  WS-OP-TOP               PIC S9(04) COMP VALUE 0.
010000     05  WS-OP-STACK OCCURS 40 TIMES PIC X(01).
010100     05  WS-STOP-POP-SW          PIC X(01) VALUE "N".
010200     05  WS-FOUND-PAREN-SW       PIC X(01) VALUE "N".
010300     05  WS-CUR-PREC             PIC S9(04) COMP VALUE 0.
010400     05  WS-STACK-PREC           PIC S9(04) COMP VALUE 0.
010500     05  FILLER                  PIC X(04).
010600 01  WS-OPERAND-STACK-AREA.
010700     05  WS-VAL-TOP              PIC S9(04) COMP VALUE 0.
010800     05  WS-VAL-STACK OCCURS 40 TIMES PIC S9(09)V9(10) COMP-3.
010900     05  WS-LEFT-OPERAND         PIC S9(09)V9(10) COMP-3.
011000     05  WS-RIGHT-OPERAND        PIC S9(09)V9(10) COMP-3.
011100     05  WS-RAW-RESULT           PIC S9(09)V9(10) COMP-3.
011200 LINKAGE SECTION.
011300 01  EVAL-PARMS.
011400     05  EVAL-RESULT             PIC S9(09)V9(02) COMP-3.
011500     05  EVAL-STATUS             PIC X(01).
011600         88  EVAL-OK             VALUE "S".
011700         88  EVAL-FAILED         VALUE "E".
011800     05  FILLER                  PIC X(05).
011900 01  EXPRESSION-TEXT             PIC X(80).
012000****************************************************************
012100 PROCEDURE DIVISION USING EVAL-PARMS, EXPRESSION-TEXT.
012200****************************************************************
012300 000-MAIN.
012320     MOVE "N" TO WS-TEST-STATUS.
012340     IF EVAL-DEBUG-ON
012360         MOVE "Y" TO WS-TEST-STATUS
012380     END-IF.
012400     MOVE "S" TO EVAL-STATUS.
012500     MOVE 0   TO EVAL-RESULT.
012600     PERFORM 100-TOKENIZE   THRU 100-EXIT.
012700     PERFORM 200-TO-POSTFIX THRU 200-EXIT.
012800     PERFORM 300-EVAL-POSTFIX THRU 300-EXIT.
012900     COMPUTE EVAL-RESULT ROUNDED = WS-RAW-RESULT.
012920     IF WS-TEST-MODE
012940         DISPLAY "LEDGEVAL: " EXPRESSION-TEXT(1:WS-EXPR-LEN)
012960             " = " EVAL-RESULT
012980     END-IF.
013000 000-EXIT.
013100     GOBACK.
013200*
013300 100-TOKENIZE.
013400     MOVE 0 TO WS-TOKEN-COUNT.
013500     MOVE 80 TO WS-EXPR-LEN.
013600     PERFORM 110-TRIM-TRAILING THRU 110-EXIT
013700         UNTIL WS-EXPR-LEN < 1
013800            OR EXPRESSION-TEXT(WS-EXPR-LEN:1) NOT = SPACE.
013900     MOVE 1 TO WS-POS.
014000     PERFORM 120-SCAN-ONE-TOKEN THRU 120-EXIT
014100         UNTIL WS-POS > WS-EXPR-LEN.
014200 100-EXIT.
014300     EXIT.
014400*
014500 110-TRIM-TRAILING.
014600     SUBTRACT 1 FROM WS-EXPR-LEN.
014700 110-EXIT.
014800     EXIT.
014900*
015000 120-SCAN-ONE-TOKEN.
015100     MOVE EXPRESSION-TEXT(WS-POS:1) TO WS-CH.
015200     EVALUATE TRUE
015300         WHEN WS-CH = SPACE
015400             ADD 1 TO WS-POS
015500         WHEN WS-CH = "("
015600             ADD 1 TO WS-TOKEN-COUNT
015700             MOVE "L" TO TOK-TYPE(WS-TOKEN-COUNT)
015800             ADD 1 TO WS-POS
015900         WHEN WS-CH = ")"
016000             ADD 1 TO WS-TOKEN-COUNT
016100             MOVE "R" TO TOK-TYPE(WS-TOKEN-COUNT)
016200             ADD 1 TO WS-POS
016300         WHEN WS-CH = "+" OR WS-CH = "-"
016400                       OR WS-CH = "*" OR WS-CH = "/"
016500             ADD 1 TO WS-TOKEN-COUNT
016600             MOVE "O" TO TOK-TYPE(WS-TOKEN-COUNT)
016700             MOVE WS-CH TO TOK-OPER(WS-TOKEN-COUNT)
016800             ADD 1 TO WS-POS
016900         WHEN WS-CH IS NUMERIC
017000             PERFORM 160-SCAN-NUMBER THRU 160-EXIT
017100         WHEN OTHER
017200             MOVE "E" TO EVAL-STATUS
017300             GO TO 900-VALIDATION-ERROR
017400     END-EVALUATE.
017500 120-EXIT.
017600     EXIT.
017700*
017800 160-SCAN-NUMBER.
017900     MOVE 0   TO WS-INT-PART, WS-FRAC-PART, WS-FRAC-DIGITS.
018000     MOVE "N" TO WS-SEEN-DOT-SW.
018100     PERFORM 165-SCAN-NUMBER-CHAR THRU 165-EXIT
018200         UNTIL WS-POS > WS-EXPR-LEN
018300            OR (EXPRESSION-TEXT(WS-POS:1) NOT NUMERIC
018400                AND EXPRESSION-TEXT(WS-POS:1) NOT = ".").
018500     PERFORM 170-BUILD-NUMBER-TOKEN THRU 170-EXIT.
018600 160-EXIT.
018700     EXIT.
018800*
018900 165-SCAN-NUMBER-CHAR.
019000     MOVE EXPRESSION-TEXT(WS-POS:1) TO WS-CH.
019100     IF WS-CH = "."
019200         IF WS-SEEN-DOT
019300             MOVE "E" TO EVAL-STATUS
019400             GO TO 900-VALIDATION-ERROR
019500         END-IF
019600         MOVE "Y" TO WS-SEEN-DOT-SW
019700     ELSE
019800         IF WS-SEEN-DOT
019900             ADD 1 TO WS-FRAC-DIGITS
020000             COMPUTE WS-FRAC-PART = WS-FRAC-PART * 10 + WS-CH-N
020100         ELSE
020200             COMPUTE WS-INT-PART = WS-INT-PART * 10 + WS-CH-N
020300         END-IF
020400     END-IF.
020500     ADD 1 TO WS-POS.
020600 165-EXIT.
020700     EXIT.
020800*
020900 170-BUILD-NUMBER-TOKEN.
021000     IF WS-FRAC-DIGITS > 9
021100         MOVE "E" TO EVAL-STATUS
021200         GO TO 900-VALIDATION-ERROR
021300     END-IF.
021400     MOVE WS-POWER-X(WS-FRAC-DIGITS + 1) TO WS-POWER-OF-TEN.
021500     ADD 1 TO WS-TOKEN-COUNT.
021600     IF WS-TOKEN-COUNT > 40
021700         MOVE "E" TO EVAL-STATUS
021800         GO TO 900-VALIDATION-ERROR
021900     END-IF.
022000     MOVE "N" TO TOK-TYPE(WS-TOKEN-COUNT).
022100     COMPUTE TOK-NUM(WS-TOKEN-COUNT) ROUNDED =
022200         WS-INT-PART + (WS-FRAC-PART / WS-POWER-OF-TEN).
022300 170-EXIT.
022400     EXIT.
022500*
022600 200-TO-POSTFIX.
022700     MOVE 0 TO WS-OP-TOP, WS-POSTFIX-COUNT.
022800     MOVE 1 TO WS-TOK-SUB.
022900     PERFORM 210-CONVERT-ONE-TOKEN THRU 210-EXIT
023000         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
023100     PERFORM 240-DRAIN-OPERATORS THRU 240-EXIT
023200         UNTIL WS-OP-TOP = 0.
023300 200-EXIT.
023400     EXIT.
023500*
023600 210-CONVERT-ONE-TOKEN.
023700     EVALUATE TRUE
023800         WHEN TOK-IS-NUMBER(WS-TOK-SUB)
023900             PERFORM 215-APPEND-NUMBER THRU 215-EXIT
024000         WHEN TOK-IS-LPAREN(WS-TOK-SUB)
024100             ADD 1 TO WS-OP-TOP
024200             MOVE "(" TO WS-OP-STACK(WS-OP-TOP)
024300         WHEN TOK-IS-RPAREN(WS-TOK-SUB)
024400             PERFORM 220-POP-TO-PAREN THRU 220-EXIT
024500         WHEN TOK-IS-OPERATOR(WS-TOK-SUB)
024600             PERFORM 230-PUSH-OPERATOR THRU 230-EXIT
024700     END-EVALUATE.
024800     ADD 1 TO WS-TOK-SUB.
024900 210-EXIT.
025000     EXIT.
025100*
025200 215-APPEND-NUMBER.
025300     ADD 1 TO WS-POSTFIX-COUNT.
025400     MOVE "N" TO PFX-TYPE(WS-POSTFIX-COUNT).
025500     MOVE TOK-NUM(WS-TOK-SUB) TO PFX-NUM(WS-POSTFIX-COUNT).
025600 215-EXIT.
025700     EXIT.
025800*
025900 220-POP-TO-PAREN.
026000     MOVE "N" TO WS-FOUND-PAREN-SW.
026100     PERFORM 222-POP-ONE-UNTIL-PAREN THRU 222-EXIT
026200         UNTIL WS-OP-TOP = 0 OR WS-FOUND-PAREN-SW = "Y".
026300     IF WS-FOUND-PAREN-SW NOT = "Y"
026400         MOVE "E" TO EVAL-STATUS
026500         GO TO 900-VALIDATION-ERROR
026600     END-IF.
026700 220-EXIT.
026800     EXIT.
026900*
027000 222-POP-ONE-UNTIL-PAREN.
027100     IF WS-OP-STACK(WS-OP-TOP) = "("
027200         SUBTRACT 1 FROM WS-OP-TOP
027300         MOVE "Y" TO WS-FOUND-PAREN-SW
027400     ELSE
027500         ADD 1 TO WS-POSTFIX-COUNT
027600         MOVE "O" TO PFX-TYPE(WS-POSTFIX-COUNT)
027700         MOVE WS-OP-STACK(WS-OP-TOP) TO PFX-OPER(WS-POSTFIX-COUNT)
027800         SUBTRACT 1 FROM WS-OP-TOP
027900     END-IF.
028000 222-EXIT.
028100     EXIT.
028200*
028300 230-PUSH-OPERATOR.
028400     PERFORM 233-PRECEDENCE-OF-CURRENT THRU 233-EXIT.
028500     MOVE "N" TO WS-STOP-POP-SW.
028600     PERFORM 232-POP-WHILE-HIGHER THRU 232-EXIT
028700         UNTIL WS-STOP-POP-SW = "Y".
028800     ADD 1 TO WS-OP-TOP.
028900     MOVE TOK-OPER(WS-TOK-SUB) TO WS-OP-STACK(WS-OP-TOP).
029000 230-EXIT.
029100     EXIT.
029200*
029300 232-POP-WHILE-HIGHER.
029400     IF WS-OP-TOP = 0 OR WS-OP-STACK(WS-OP-TOP) = "("
029500         MOVE "Y" TO WS-STOP-POP-SW
029600     ELSE
029700         PERFORM 234-PRECEDENCE-OF-STACK-TOP THRU 234-EXIT
029800         IF WS-STACK-PREC >= WS-CUR-PREC
029900             ADD 1 TO WS-POSTFIX-COUNT
030000             MOVE "O" TO PFX-TYPE(WS-POSTFIX-COUNT)
030100             MOVE WS-OP-STACK(WS-OP-TOP) TO PFX-OPER(WS-POSTFIX-COUNT)
030200             SUBTRACT 1 FROM WS-OP-TOP
030300         ELSE
030400             MOVE "Y" TO WS-STOP-POP-SW
030500         END-IF
030600     END-IF.
030700 232-EXIT.
030800     EXIT.
030900*
031000 233-PRECEDENCE-OF-CURRENT.
031100     EVALUATE TOK-OPER(WS-TOK-SUB)
031200         WHEN "+" MOVE 1 TO WS-CUR-PREC
031300         WHEN "-" MOVE 1 TO WS-CUR-PREC
031400         WHEN OTHER MOVE 2 TO WS-CUR-PREC
031500     END-EVALUATE.
031600 233-EXIT.
031700     EXIT.
031800*
031900 234-PRECEDENCE-OF-STACK-TOP.
032000     EVALUATE WS-OP-STACK(WS-OP-TOP)
032100         WHEN "+" MOVE 1 TO WS-STACK-PREC
032200         WHEN "-" MOVE 1 TO WS-STACK-PREC
032300         WHEN OTHER MOVE 2 TO WS-STACK-PREC
032400     END-EVALUATE.
032500 234-EXIT.
032600     EXIT.
032700*
032800 240-DRAIN-OPERATORS.
032900     IF WS-OP-STACK(WS-OP-TOP) = "("
033000         MOVE "E" TO EVAL-STATUS
033100         GO TO 900-VALIDATION-ERROR
033200     END-IF.
033300     ADD 1 TO WS-POSTFIX-COUNT.
033400     MOVE "O" TO PFX-TYPE(WS-POSTFIX-COUNT).
033500     MOVE WS-OP-STACK(WS-OP-TOP) TO PFX-OPER(WS-POSTFIX-COUNT).
033600     SUBTRACT 1 FROM WS-OP-TOP.
033700 240-EXIT.
033800     EXIT.
033900*
034000 300-EVAL-POSTFIX.
034100     MOVE 0 TO WS-VAL-TOP.
034200     IF WS-POSTFIX-COUNT = 0
034300         MOVE "E" TO EVAL-STATUS
034400         GO TO 900-VALIDATION-ERROR
034500     END-IF.
034600     MOVE 1 TO WS-PFX-SUB.
034700     PERFORM 305-EVAL-ONE THRU 305-EXIT
034800         UNTIL WS-PFX-SUB > WS-POSTFIX-COUNT.
034900     IF WS-VAL-TOP NOT = 1
035000         MOVE "E" TO EVAL-STATUS
035100         GO TO 900-VALIDATION-ERROR
035200     END-IF.
035300     MOVE WS-VAL-STACK(1) TO WS-RAW-RESULT.
035400 300-EXIT.
035500     EXIT.
035600*
035700 305-EVAL-ONE.
035800     EVALUATE TRUE
035900         WHEN PFX-TYPE(WS-PFX-SUB) = "N"
036000             IF WS-VAL-TOP >= 40
036100                 MOVE "E" TO EVAL-STATUS
036200                 GO TO 900-VALIDATION-ERROR
036300             END-IF
036400             ADD 1 TO WS-VAL-TOP
036500             MOVE PFX-NUM(WS-PFX-SUB) TO WS-VAL-STACK(WS-VAL-TOP)
036600         WHEN OTHER
036700             PERFORM 310-APPLY-OPERATOR THRU 310-EXIT
036800     END-EVALUATE.
036900     ADD 1 TO WS-PFX-SUB.
037000 305-EXIT.
037100     EXIT.
037200*
037300 310-APPLY-OPERATOR.
037400     IF WS-VAL-TOP < 2
037500         MOVE "E" TO EVAL-STATUS
037600         GO TO 900-VALIDATION-ERROR
037700     END-IF.
037800     MOVE WS-VAL-STACK(WS-VAL-TOP)     TO WS-RIGHT-OPERAND.
037900     MOVE WS-VAL-STACK(WS-VAL-TOP - 1) TO WS-LEFT-OPERAND.
038000     SUBTRACT 1 FROM WS-VAL-TOP.
038100     EVALUATE PFX-OPER(WS-PFX-SUB)
038200         WHEN "+"
038300             COMPUTE WS-VAL-STACK(WS-VAL-TOP) ROUNDED =
038400                 WS-LEFT-OPERAND + WS-RIGHT-OPERAND
038500         WHEN "-"
038600             COMPUTE WS-VAL-STACK(WS-VAL-TOP) ROUNDED =
038700                 WS-LEFT-OPERAND - WS-RIGHT-OPERAND
038800         WHEN "*"
038900             COMPUTE WS-VAL-STACK(WS-VAL-TOP) ROUNDED =
039000                 WS-LEFT-OPERAND * WS-RIGHT-OPERAND
039100         WHEN "/"
039200             PERFORM 320-DIVIDE-CHECK THRU 320-EXIT
039300     END-EVALUATE.
039400 310-EXIT.
039500     EXIT.
039600*
039700 320-DIVIDE-CHECK.
039800     IF WS-RIGHT-OPERAND = 0
039900         MOVE "E" TO EVAL-STATUS
040000         GO TO 900-VALIDATION-ERROR
040100     END-IF.
040200     COMPUTE WS-VAL-STACK(WS-VAL-TOP) ROUNDED =
040300         WS-LEFT-OPERAND / WS-RIGHT-OPERAND.
040400 320-EXIT.
040500     EXIT.
040600*
040700 900-VALIDATION-ERROR.
040800     MOVE "E" TO EVAL-STATUS.
040900     MOVE 0   TO EVAL-RESULT.
041000 900-EXIT.
041100     GOBACK.
