000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  LEDGCAT
000600*
000700* MAINTAINS THE LEDGER CATEGORY TABLE - THE INCOME CATEGORY
000800* LIST, THE EXPENSE MAIN-CATEGORY LIST, AND THE EXPENSE
000900* SUB-CATEGORY LIST OWNED BY EACH MAIN CATEGORY.  ALL THREE ARE
001000* KEPT AS ONE FLAT TABLE IN WORKING-STORAGE, MIRRORING THE
001100* CATEGORY FILE RECORD LAYOUT, AND ARE LOADED ONCE PER RUN ON
001200* THE FIRST CALL.
001300*
001400* DERIVED FROM DDBPT6CB (SAME "PROCESS A TABLE, MAINTAIN
001500* RELATED SUB-ENTRIES, WRITE RESULTS BACK" SUBPROGRAM SHAPE)
001600* BUT REWRITTEN AS A PLAIN SEQUENTIAL-FILE MODULE - NO SQL, NO
001700* REMOTE DATABASE, THE CATEGORY FILE IS OUR ONLY STORE.
001800*
001900* INVOKE BY:  CALL "LEDGCAT" USING CATEGORY-REQUEST,
002000*                                  CATEGORY-RESULT-AREA
002100*             REQUEST-FUNCTION SELECTS THE OPERATION -
002200*             "LOAD", "ADD ", "REM ", "EDIT", "VALD", "LOOK".
002300*
002400* CHANGE LOG
002500* ----------
002600* 11/14/86 JS   ORIGINAL - INCOME/MAIN/SUB CATEGORY TABLE
002700*               MAINTENANCE FOR THE LEDGER SCREEN.
002800* 03/08/90 DS   ADDED THE AUTO SUB-CATEGORY ON NEW MAIN ADD -
002900*               EVERY MAIN CATEGORY MUST HAVE A LEAF TO POST TO.
003000* 04/11/99 DS   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE.  ALSO
003100*               ADDED CAT-MAIN-NAME TO THE RECORD LAYOUT SO SUB
003200*               ROWS CARRY THEIR OWNING MAIN CATEGORY NAME - SEE
003300*               CR-1999-031.
003400* 11/30/03 RLW  REINDEX-ON-DELETE NOW RUNS FOR INCOME ROWS TOO,
003500*               NOT JUST EXPENSE SUB ROWS - SEE CR-2003-118.
003600* 09/19/11 RLW  REWORKED FOR THE LEDGER-EXPORT PROJECT - REQUEST
003700*               CODE INTERFACE REPLACES FIVE SEPARATE ENTRY
003800*               POINTS THE OLD VERSION USED.
003900****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     LEDGCAT.
004200 AUTHOR.         JON SAYLES.
004300 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.   11/14/86.
004500 DATE-COMPILED.
004600 SECURITY.       NON-CONFIDENTIAL.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     CLASS CAT-DIGIT IS "0" THRU "9"
005300     UPSI-0 ON STATUS IS CAT-DEBUG-ON
005400     UPSI-0 OFF STATUS IS CAT-DEBUG-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CATEGORY-FILE ASSIGN TO CATFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS IS SEQUENTIAL
006000         FILE STATUS IS WS-CATFILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CATEGORY-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE OMITTED.
006600 COPY CATGCOPY.
006700 WORKING-STORAGE SECTION.
006720 77  WS-FILE-STATUS              PIC XX.
006740 77  WS-TEST-STATUS              PIC X VALUE "N".
006760     88  WS-TEST-MODE            VALUE "Y".
006800 01  WS-CATEGORY-AREA.
006900     05  WS-CAT-COUNT            PIC S9(04) COMP VALUE 0.
007000     05  WS-CAT-TABLE OCCURS 200 TIMES.
007100         10  WS-CAT-TYPE         PIC X(01).
007200             88  WS-CAT-IS-INCOME  VALUE "I".
007300             88  WS-CAT-IS-MAIN    VALUE "M".
007400             88  WS-CAT-IS-SUB     VALUE "S".
007500         10  WS-CAT-MAIN-NAME    PIC X(20).
007600         10  WS-CAT-ID           PIC 9(02).
007700         10  WS-CAT-ID-R REDEFINES WS-CAT-ID PIC X(02).
007800         10  WS-CAT-NAME         PIC X(20).
007900 01  WS-SCAN-FIELDS.
008000     05  WS-CAT-SUB              PIC S9(04) COMP VALUE 0.
008100     05  WS-OUT-SUB              PIC S9(04) COMP VALUE 0.
008200     05  WS-DEL-SUB              PIC S9(04) COMP VALUE 0.
008300     05  WS-MAX-ID               PIC 9(02)       VALUE 0.
008400     05  WS-NEXT-ID               PIC 9(02)       VALUE 0.
008500     05  WS-NEXT-ID-R REDEFINES WS-NEXT-ID PIC X(02).
008600     05  WS-REINDEX-ID           PIC 9(02)       VALUE 0.
008700     05  WS-SUB-ID-COUNTER       PIC 9(02)       VALUE 0.
008800 01  WS-MISC-SWITCHES.
008900     05  WS-LOADED-SW            PIC X(01) VALUE "N".
009000         88  WS-CATEGORIES-LOADED VALUE "Y".
009100     05  WS-EOF-SW               PIC X(01) VALUE "N".
009200         88  WS-END-OF-CAT-FILE  VALUE "Y".
009300     05  WS-FOUND-SW             PIC X(01) VALUE "N".
009400         88  WS-FOUND            VALUE "Y".
009500     05  WS-CATFILE-STATUS       PIC X(02) VALUE SPACES.
009600     05  FILLER                  PIC X(04).
009700 01  WS-MISC-SWITCHES-R REDEFINES WS-MISC-SWITCHES.
009800     05  WS-FLAGS-BYTE           PIC X(03).
009900     05  FILLER                  PIC X(07).
010000 01  WS-SEED-INCOME.
010100     05  FILLER                  PIC X(20) VALUE "薪資".
010200     05  FILLER                  PIC X(20) VALUE "獎金".
010300     05  FILLER                  PIC X(20) VALUE "投資收入".
010400     05  FILLER                  PIC X(20) VALUE "其他收入".
010500 01  WS-SEED-INCOME-TABLE REDEFINES WS-SEED-INCOME.
010600     05  WS-SEED-INCOME-NAME OCCURS 4 TIMES PIC X(20).
010700 01  WS-SEED-MAIN.
010800     05  FILLER                  PIC X(20) VALUE "生活日常".
010900     05  FILLER                  PIC X(20) VALUE "居住相關".
011000     05  FILLER                  PIC X(20) VALUE "醫療保險".
011100     05  FILLER                  PIC X(20) VALUE "娛樂休閒".
011200     05  FILLER                  PIC X(20) VALUE "人際社交".
011300     05  FILLER                  PIC X(20) VALUE "投資".
011400     05  FILLER                  PIC X(20) VALUE "其他".
011500 01  WS-SEED-MAIN-TABLE REDEFINES WS-SEED-MAIN.
011600     05  WS-SEED-MAIN-NAME OCCURS 7 TIMES PIC X(20).
011700 01  WS-SEED-SUB-LIST.
011800     05  FILLER.
011900         10  FILLER              PIC 9(02) VALUE 1.
012000         10  FILLER              PIC X(20) VALUE "飲食".
012100     05  FILLER.
012200         10  FILLER              PIC 9(02) VALUE 1.
012300         10  FILLER              PIC X(20) VALUE "交通".
012400     05  FILLER.
012500         10  FILLER              PIC 9(02) VALUE 1.
012600         10  FILLER              PIC X(20) VALUE "衣服&配件".
012700     05  FILLER.
012800         10  FILLER              PIC 9(02) VALUE 1.
012900         10  FILLER              PIC X(20) VALUE "通訊(手機&網路)".
013000     05  FILLER.
013100         10  FILLER              PIC 9(02) VALUE 1.
013200         10  FILLER              PIC X(20) VALUE "日用品".
013300     05  FILLER.
013400         10  FILLER              PIC 9(02) VALUE 2.
013500         10  FILLER              PIC X(20) VALUE "房租".
013600     05  FILLER.
013700         10  FILLER              PIC 9(02) VALUE 2.
013800         10  FILLER              PIC X(20) VALUE "水電瓦斯".
013900     05  FILLER.
014000         10  FILLER              PIC 9(02) VALUE 2.
014100         10  FILLER              PIC X(20) VALUE "居家用品".
014200     05  FILLER.
014300         10  FILLER              PIC 9(02) VALUE 3.
014400         10  FILLER              PIC X(20) VALUE "醫療".
014500     05  FILLER.
014600         10  FILLER              PIC 9(02) VALUE 3.
014700         10  FILLER              PIC X(20) VALUE "保險".
014800     05  FILLER.
014900         10  FILLER              PIC 9(02) VALUE 4.
015000         10  FILLER              PIC X(20) VALUE "旅遊".
015100     05  FILLER.
015200         10  FILLER              PIC 9(02) VALUE 4.
015300         10  FILLER              PIC X(20) VALUE "電影".
015400     05  FILLER.
015500         10  FILLER              PIC 9(02) VALUE 4.
015600         10  FILLER              PIC X(20) VALUE "訂閱服務".
015700     05  FILLER.
015800         10  FILLER              PIC 9(02) VALUE 5.
015900         10  FILLER              PIC X(20) VALUE "禮物".
016000     05  FILLER.
016100         10  FILLER              PIC 9(02) VALUE 5.
016200         10  FILLER              PIC X(20) VALUE "節慶開銷".
016300     05  FILLER.
016400         10  FILLER              PIC 9(02) VALUE 6.
016500         10  FILLER              PIC X(20) VALUE "股票買進".
016600     05  FILLER.
016700         10  FILLER              PIC 9(02) VALUE 6.
016800         10  FILLER              PIC X(20) VALUE "基金投資".
016900     05  FILLER.
017000         10  FILLER              PIC 9(02) VALUE 6.
017100         10  FILLER              PIC X(20) VALUE "虛擬貨幣".
017200     05  FILLER.
017300         10  FILLER              PIC 9(02) VALUE 7.
017400         10  FILLER              PIC X(20) VALUE "其他".
017500 01  WS-SEED-SUB-TABLE REDEFINES WS-SEED-SUB-LIST.
017600     05  WS-SEED-SUB-ROW OCCURS 19 TIMES.
017700         10  WS-SEED-SUB-MAIN-IX PIC 9(02).
017800         10  WS-SEED-SUB-NAME    PIC X(20).
017900 LINKAGE SECTION.
018000 01  CATEGORY-REQUEST.
018100     05  REQUEST-FUNCTION        PIC X(04).
018200         88  FUNCTION-LOAD       VALUE "LOAD".
018300         88  FUNCTION-ADD        VALUE "ADD ".
018400         88  FUNCTION-REMOVE     VALUE "REM ".
018500         88  FUNCTION-EDIT       VALUE "EDIT".
018600         88  FUNCTION-VALIDATE   VALUE "VALD".
018700         88  FUNCTION-LOOKUP     VALUE "LOOK".
018800     05  REQUEST-TYPE            PIC X(01).
018900     05  REQUEST-MAIN-NAME       PIC X(20).
019000     05  REQUEST-ID              PIC 9(02).
019100     05  REQUEST-NAME            PIC X(20).
019200     05  REQUEST-LEVEL           PIC X(20).
019300     05  REQUEST-VALID-SW        PIC X(01).
019400         88  REQUEST-IS-VALID    VALUE "Y".
019500     05  REQUEST-HAS-SUBS-SW     PIC X(01).
019600         88  REQUEST-HAS-SUBS    VALUE "Y".
019700     05  REQUEST-STATUS          PIC X(01).
019800         88  REQUEST-OK          VALUE "S".
019900         88  REQUEST-FAILED      VALUE "E".
020000     05  FILLER                  PIC X(04).
020100 01  CATEGORY-RESULT-AREA.
020200     05  RESULT-COUNT            PIC S9(04) COMP VALUE 0.
020300     05  RESULT-TABLE OCCURS 60 TIMES.
020400         10  RESULT-ID           PIC 9(02).
020500         10  RESULT-NAME         PIC X(20).
020600****************************************************************
020700 PROCEDURE DIVISION USING CATEGORY-REQUEST, CATEGORY-RESULT-AREA.
020800****************************************************************
020900 000-MAIN.
020920     IF CAT-DEBUG-ON
020940         MOVE "Y" TO WS-TEST-STATUS
020960     END-IF.
021000     IF NOT WS-CATEGORIES-LOADED
021100         PERFORM 100-LOAD-CATEGORIES THRU 100-EXIT
021200     END-IF.
021300     MOVE "S" TO REQUEST-STATUS.
021400     EVALUATE TRUE
021500         WHEN FUNCTION-LOAD
021600             CONTINUE
021700         WHEN FUNCTION-ADD
021800             PERFORM 200-ADD-CATEGORY THRU 200-EXIT
021900         WHEN FUNCTION-REMOVE
022000             PERFORM 300-REMOVE-CATEGORY THRU 300-EXIT
022100         WHEN FUNCTION-EDIT
022200             PERFORM 320-EDIT-CATEGORY THRU 320-EXIT
022300         WHEN FUNCTION-VALIDATE
022400             PERFORM 400-VALIDATE-CATEGORY THRU 400-EXIT
022500         WHEN FUNCTION-LOOKUP
022600             PERFORM 410-LOOKUP-LEVEL THRU 410-EXIT
022700         WHEN OTHER
022800             MOVE "E" TO REQUEST-STATUS
022900     END-EVALUATE.
023000 000-EXIT.
023100     GOBACK.
023200*
023300 100-LOAD-CATEGORIES.
023400     MOVE 0   TO WS-CAT-COUNT.
023500     MOVE "N" TO WS-EOF-SW.
023600     OPEN INPUT CATEGORY-FILE.
023700     IF WS-CATFILE-STATUS NOT = "00"
023800         PERFORM 110-SEED-DEFAULTS THRU 110-EXIT
023900         PERFORM 800-SAVE-CATEGORIES THRU 800-EXIT
024000     ELSE
024100         PERFORM 120-READ-ONE-CATEGORY THRU 120-EXIT
024200             UNTIL WS-END-OF-CAT-FILE
024300         CLOSE CATEGORY-FILE
024400     END-IF.
024500     MOVE "Y" TO WS-LOADED-SW.
024600 100-EXIT.
024700     EXIT.
024800*
024900 110-SEED-DEFAULTS.
025000     PERFORM 111-SEED-INCOME      THRU 111-EXIT.
025100     PERFORM 112-SEED-MAIN-GROUPS THRU 112-EXIT.
025200 110-EXIT.
025300     EXIT.
025400*
025500 111-SEED-INCOME.
025600     PERFORM 113-ADD-INCOME-ROW THRU 113-EXIT
025700         VARYING WS-OUT-SUB FROM 1 BY 1 UNTIL WS-OUT-SUB > 4.
025800 111-EXIT.
025900     EXIT.
026000*
026100 113-ADD-INCOME-ROW.
026200     ADD 1 TO WS-CAT-COUNT.
026300     MOVE "I"    TO WS-CAT-TYPE(WS-CAT-COUNT).
026400     MOVE SPACES TO WS-CAT-MAIN-NAME(WS-CAT-COUNT).
026500     MOVE WS-OUT-SUB TO WS-CAT-ID(WS-CAT-COUNT).
026600     MOVE WS-SEED-INCOME-NAME(WS-OUT-SUB) TO WS-CAT-NAME(WS-CAT-COUNT).
026700 113-EXIT.
026800     EXIT.
026900*
027000 112-SEED-MAIN-GROUPS.
027100     PERFORM 114-ADD-MAIN-ROW THRU 114-EXIT
027200         VARYING WS-OUT-SUB FROM 1 BY 1 UNTIL WS-OUT-SUB > 7.
027300 112-EXIT.
027400     EXIT.
027500*
027600 114-ADD-MAIN-ROW.
027700     ADD 1 TO WS-CAT-COUNT.
027800     MOVE "M"    TO WS-CAT-TYPE(WS-CAT-COUNT).
027900     MOVE SPACES TO WS-CAT-MAIN-NAME(WS-CAT-COUNT).
028000     MOVE WS-OUT-SUB TO WS-CAT-ID(WS-CAT-COUNT).
028100     MOVE WS-SEED-MAIN-NAME(WS-OUT-SUB) TO WS-CAT-NAME(WS-CAT-COUNT).
028200     MOVE 1 TO WS-SUB-ID-COUNTER.
028300     PERFORM 116-ADD-SUBS-FOR-MAIN THRU 116-EXIT
028400         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 19.
028500 114-EXIT.
028600     EXIT.
028700*
028800 116-ADD-SUBS-FOR-MAIN.
028900     IF WS-SEED-SUB-MAIN-IX(WS-CAT-SUB) = WS-OUT-SUB
029000         PERFORM 118-ADD-ONE-SUB THRU 118-EXIT
029100     END-IF.
029200 116-EXIT.
029300     EXIT.
029400*
029500 118-ADD-ONE-SUB.
029600     ADD 1 TO WS-CAT-COUNT.
029700     MOVE "S"                  TO WS-CAT-TYPE(WS-CAT-COUNT).
029800     MOVE WS-SEED-MAIN-NAME(WS-OUT-SUB) TO WS-CAT-MAIN-NAME(WS-CAT-COUNT).
029900     MOVE WS-SUB-ID-COUNTER    TO WS-CAT-ID(WS-CAT-COUNT).
030000     ADD 1                     TO WS-SUB-ID-COUNTER.
030100     MOVE WS-SEED-SUB-NAME(WS-CAT-SUB) TO WS-CAT-NAME(WS-CAT-COUNT).
030200 118-EXIT.
030300     EXIT.
030400*
030500 120-READ-ONE-CATEGORY.
030600     READ CATEGORY-FILE INTO WS-CAT-TABLE(WS-CAT-COUNT + 1)
030700         AT END
030800             MOVE "Y" TO WS-EOF-SW
030900     END-READ.
031000     IF NOT WS-END-OF-CAT-FILE
031100         ADD 1 TO WS-CAT-COUNT
031200     END-IF.
031300 120-EXIT.
031400     EXIT.
031500*
031600 200-ADD-CATEGORY.
031700     PERFORM 210-NEXT-CATEGORY-ID THRU 210-EXIT.
031800     ADD 1 TO WS-CAT-COUNT.
031900     MOVE REQUEST-TYPE      TO WS-CAT-TYPE(WS-CAT-COUNT).
032000     MOVE REQUEST-MAIN-NAME TO WS-CAT-MAIN-NAME(WS-CAT-COUNT).
032100     MOVE WS-NEXT-ID       TO WS-CAT-ID(WS-CAT-COUNT).
032200     MOVE REQUEST-NAME      TO WS-CAT-NAME(WS-CAT-COUNT).
032300     MOVE WS-NEXT-ID       TO REQUEST-ID.
032400     IF REQUEST-TYPE = "M"
032500         PERFORM 220-SEED-SUBCATEGORY THRU 220-EXIT
032600     END-IF.
032700     PERFORM 800-SAVE-CATEGORIES THRU 800-EXIT.
032800 200-EXIT.
032900     EXIT.
033000*
033100 210-NEXT-CATEGORY-ID.
033200     MOVE 0 TO WS-MAX-ID.
033300     PERFORM 212-SCAN-FOR-MAX-ID THRU 212-EXIT
033400         VARYING WS-CAT-SUB FROM 1 BY 1
033500         UNTIL WS-CAT-SUB > WS-CAT-COUNT.
033600     COMPUTE WS-NEXT-ID = WS-MAX-ID + 1.
033700 210-EXIT.
033800     EXIT.
033900*
034000 212-SCAN-FOR-MAX-ID.
034100     IF WS-CAT-TYPE(WS-CAT-SUB) = REQUEST-TYPE
034200        AND WS-CAT-MAIN-NAME(WS-CAT-SUB) = REQUEST-MAIN-NAME
034300        AND WS-CAT-ID(WS-CAT-SUB) > WS-MAX-ID
034400         MOVE WS-CAT-ID(WS-CAT-SUB) TO WS-MAX-ID
034500     END-IF.
034600 212-EXIT.
034700     EXIT.
034800*
034900 220-SEED-SUBCATEGORY.
035000     ADD 1 TO WS-CAT-COUNT.
035100     MOVE "S"         TO WS-CAT-TYPE(WS-CAT-COUNT).
035200     MOVE REQUEST-NAME TO WS-CAT-MAIN-NAME(WS-CAT-COUNT).
035300     MOVE 1           TO WS-CAT-ID(WS-CAT-COUNT).
035400     MOVE REQUEST-NAME TO WS-CAT-NAME(WS-CAT-COUNT).
035500 220-EXIT.
035600     EXIT.
035700*
035800 300-REMOVE-CATEGORY.
035900     MOVE "N" TO WS-FOUND-SW.
036000     PERFORM 302-FIND-TARGET-ROW THRU 302-EXIT
036100         VARYING WS-CAT-SUB FROM 1 BY 1
036200         UNTIL WS-CAT-SUB > WS-CAT-COUNT OR WS-FOUND.
036300     IF NOT WS-FOUND
036400         MOVE "E" TO REQUEST-STATUS
036500         GO TO 300-EXIT
036600     END-IF.
036700     MOVE WS-CAT-SUB TO WS-DEL-SUB.
036800     PERFORM 304-CLOSE-TABLE-GAP THRU 304-EXIT
036900         VARYING WS-CAT-SUB FROM WS-DEL-SUB BY 1
037000         UNTIL WS-CAT-SUB >= WS-CAT-COUNT.
037100     SUBTRACT 1 FROM WS-CAT-COUNT.
037200     PERFORM 310-REINDEX-GROUP THRU 310-EXIT.
037300     PERFORM 800-SAVE-CATEGORIES THRU 800-EXIT.
037400 300-EXIT.
037500     EXIT.
037600*
037700 302-FIND-TARGET-ROW.
037800     IF WS-CAT-TYPE(WS-CAT-SUB) = REQUEST-TYPE
037900        AND WS-CAT-MAIN-NAME(WS-CAT-SUB) = REQUEST-MAIN-NAME
038000        AND WS-CAT-ID(WS-CAT-SUB) = REQUEST-ID
038100         MOVE "Y" TO WS-FOUND-SW
038200     END-IF.
038300 302-EXIT.
038400     EXIT.
038500*
038600 304-CLOSE-TABLE-GAP.
038700     MOVE WS-CAT-TABLE(WS-CAT-SUB + 1) TO WS-CAT-TABLE(WS-CAT-SUB).
038800 304-EXIT.
038900     EXIT.
039000*
039100 310-REINDEX-GROUP.
039200     MOVE 0 TO WS-REINDEX-ID.
039300     PERFORM 312-REINDEX-ONE-ROW THRU 312-EXIT
039400         VARYING WS-CAT-SUB FROM 1 BY 1
039500         UNTIL WS-CAT-SUB > WS-CAT-COUNT.
039600 310-EXIT.
039700     EXIT.
039800*
039900 312-REINDEX-ONE-ROW.
040000     IF WS-CAT-TYPE(WS-CAT-SUB) = REQUEST-TYPE
040100        AND WS-CAT-MAIN-NAME(WS-CAT-SUB) = REQUEST-MAIN-NAME
040200         ADD 1 TO WS-REINDEX-ID
040300         MOVE WS-REINDEX-ID TO WS-CAT-ID(WS-CAT-SUB)
040400     END-IF.
040500 312-EXIT.
040600     EXIT.
040700*
040800 320-EDIT-CATEGORY.
040900     MOVE "N" TO WS-FOUND-SW.
041000     PERFORM 322-FIND-AND-RENAME THRU 322-EXIT
041100         VARYING WS-CAT-SUB FROM 1 BY 1
041200         UNTIL WS-CAT-SUB > WS-CAT-COUNT OR WS-FOUND.
041300     IF NOT WS-FOUND
041400         MOVE "E" TO REQUEST-STATUS
041500         GO TO 320-EXIT
041600     END-IF.
041700     PERFORM 800-SAVE-CATEGORIES THRU 800-EXIT.
041800 320-EXIT.
041900     EXIT.
042000*
042100 322-FIND-AND-RENAME.
042200     IF WS-CAT-TYPE(WS-CAT-SUB) = REQUEST-TYPE
042300        AND WS-CAT-MAIN-NAME(WS-CAT-SUB) = REQUEST-MAIN-NAME
042400        AND WS-CAT-ID(WS-CAT-SUB) = REQUEST-ID
042500         MOVE REQUEST-NAME TO WS-CAT-NAME(WS-CAT-SUB)
042600         MOVE "Y" TO WS-FOUND-SW
042700     END-IF.
042800 322-EXIT.
042900     EXIT.
043000*
043100 400-VALIDATE-CATEGORY.
043200     MOVE "N" TO REQUEST-VALID-SW.
043300     IF REQUEST-TYPE = "I"
043400         PERFORM 402-CHECK-INCOME-LIST THRU 402-EXIT
043500             VARYING WS-CAT-SUB FROM 1 BY 1
043600             UNTIL WS-CAT-SUB > WS-CAT-COUNT OR REQUEST-IS-VALID
043700     ELSE
043800         PERFORM 404-CHECK-MAIN-OR-SUB THRU 404-EXIT
043900             VARYING WS-CAT-SUB FROM 1 BY 1
044000             UNTIL WS-CAT-SUB > WS-CAT-COUNT OR REQUEST-IS-VALID
044100     END-IF.
044200 400-EXIT.
044300     EXIT.
044400*
044500 402-CHECK-INCOME-LIST.
044600     IF WS-CAT-IS-INCOME(WS-CAT-SUB)
044700        AND WS-CAT-NAME(WS-CAT-SUB) = REQUEST-NAME
044800         MOVE "Y" TO REQUEST-VALID-SW
044900     END-IF.
045000 402-EXIT.
045100     EXIT.
045200*
045300 404-CHECK-MAIN-OR-SUB.
045400     IF (WS-CAT-IS-MAIN(WS-CAT-SUB) OR WS-CAT-IS-SUB(WS-CAT-SUB))
045500        AND WS-CAT-NAME(WS-CAT-SUB) = REQUEST-NAME
045600         MOVE "Y" TO REQUEST-VALID-SW
045700     END-IF.
045800 404-EXIT.
045900     EXIT.
046000*
046100 410-LOOKUP-LEVEL.
046200     MOVE 0 TO RESULT-COUNT.
046300     MOVE "N" TO REQUEST-HAS-SUBS-SW.
046400     IF REQUEST-TYPE = "I"
046500         PERFORM 412-COLLECT-INCOME THRU 412-EXIT
046600             VARYING WS-CAT-SUB FROM 1 BY 1
046700             UNTIL WS-CAT-SUB > WS-CAT-COUNT
046800     ELSE
046900         IF REQUEST-LEVEL = "MAIN"
047000             PERFORM 414-COLLECT-MAIN THRU 414-EXIT
047100                 VARYING WS-CAT-SUB FROM 1 BY 1
047200                 UNTIL WS-CAT-SUB > WS-CAT-COUNT
047300         ELSE
047400             PERFORM 416-COLLECT-SUB THRU 416-EXIT
047500                 VARYING WS-CAT-SUB FROM 1 BY 1
047600                 UNTIL WS-CAT-SUB > WS-CAT-COUNT
047700             PERFORM 418-CHECK-HAS-SUBS THRU 418-EXIT
047800                 VARYING WS-CAT-SUB FROM 1 BY 1
047900                 UNTIL WS-CAT-SUB > WS-CAT-COUNT
048000         END-IF
048100     END-IF.
048200 410-EXIT.
048300     EXIT.
048400*
048500 412-COLLECT-INCOME.
048600     IF WS-CAT-IS-INCOME(WS-CAT-SUB)
048700         ADD 1 TO RESULT-COUNT
048800         MOVE WS-CAT-ID(WS-CAT-SUB)   TO RESULT-ID(RESULT-COUNT)
048900         MOVE WS-CAT-NAME(WS-CAT-SUB)
049000            TO RESULT-NAME(RESULT-COUNT)
049100     END-IF.
049200 412-EXIT.
049300     EXIT.
049400*
049500 414-COLLECT-MAIN.
049600     IF WS-CAT-IS-MAIN(WS-CAT-SUB)
049700         ADD 1 TO RESULT-COUNT
049800         MOVE WS-CAT-ID(WS-CAT-SUB)   TO RESULT-ID(RESULT-COUNT)
049900         MOVE WS-CAT-NAME(WS-CAT-SUB)
050000            TO RESULT-NAME(RESULT-COUNT)
050100     END-IF.
050200 414-EXIT.
050300     EXIT.
050400*
050500 416-COLLECT-SUB.
050600     IF WS-CAT-IS-SUB(WS-CAT-SUB)
050700        AND WS-CAT-MAIN-NAME(WS-CAT-SUB) = REQUEST-LEVEL
050800         ADD 1 TO RESULT-COUNT
050900         MOVE WS-CAT-ID(WS-CAT-SUB)   TO RESULT-ID(RESULT-COUNT)
051000         MOVE WS-CAT-NAME(WS-CAT-SUB)
051100            TO RESULT-NAME(RESULT-COUNT)
051200     END-IF.
051300 416-EXIT.
051400     EXIT.
051500*
051600 418-CHECK-HAS-SUBS.
051700     IF WS-CAT-IS-MAIN(WS-CAT-SUB)
051800        AND WS-CAT-NAME(WS-CAT-SUB) = REQUEST-LEVEL
051900         MOVE "Y" TO REQUEST-HAS-SUBS-SW
052000     END-IF.
052100 418-EXIT.
052200     EXIT.
052300*
052400 800-SAVE-CATEGORIES.
052500     OPEN OUTPUT CATEGORY-FILE.
052520     MOVE WS-CATFILE-STATUS TO WS-FILE-STATUS.
052540     IF WS-FILE-STATUS NOT = "00"
052560         DISPLAY "LEDGCAT: CANNOT OPEN CATEGORY-FILE - STATUS "
052580             WS-FILE-STATUS
052590     END-IF.
052600     PERFORM 810-WRITE-ONE-CATEGORY THRU 810-EXIT
052700         VARYING WS-CAT-SUB FROM 1 BY 1
052800         UNTIL WS-CAT-SUB > WS-CAT-COUNT.
052900     CLOSE CATEGORY-FILE.
052950     IF WS-TEST-MODE
052960         DISPLAY "LEDGCAT: SAVED " WS-CAT-COUNT " CATEGORY ROWS"
052970     END-IF.
053000 800-EXIT.
053100     EXIT.
053200*
053300 810-WRITE-ONE-CATEGORY.
053400     WRITE CATEGORY-RECORD FROM WS-CAT-TABLE(WS-CAT-SUB).
053500 810-EXIT.
053600     EXIT.
