000100****************************************************************
000200*    EXPNCOPY                                                   *
000300*    COBOL DEVELOPMENT CENTER - COPYLIB MEMBER                  *
000400*                                                               *
000500*    ONE LEDGER TRANSACTION (INCOME OR EXPENSE ENTRY) AS KEPT   *
000600*    IN THE EXPENSES STORE AND IN THE WS-EXPENSE-TABLE BUILT    *
000700*    BY LEDGMAIN AT THE START OF EVERY RUN.                     *
000800*                                                               *
000900*    11/14/86 JS  ORIGINAL LAYOUT.                              *
001000*    03/02/98 DS  Y2K - EXP-DATE WIDENED TO CCYYMMDD (WAS       *
001100*                 YYMMDD).  SEE CR-1998-019.                    *
001200*    09/19/11 RLW ADDED EXP-FILLER TRAILER TO ROUND RECORD TO   *
001300*                 100 BYTES PER THE LEDGER FILE LAYOUT.         *
001400****************************************************************
001500 01  EXPENSE-RECORD.
001600     05  EXP-DATE                PIC 9(08).
001700     05  EXP-DATE-R REDEFINES EXP-DATE.
001800         10  EXP-CCYY            PIC 9(04).
001900         10  EXP-MM              PIC 9(02).
002000         10  EXP-DD              PIC 9(02).
002100     05  EXP-AMOUNT              PIC S9(09)V9(02) COMP-3.
002200     05  EXP-TYPE                PIC X(01).
002300         88  EXP-TYPE-INCOME     VALUE "I".
002400         88  EXP-TYPE-EXPENSE    VALUE "E".
002500     05  EXP-CATEGORY            PIC X(20).
002600     05  EXP-REMARK              PIC X(60).
002700     05  FILLER                  PIC X(05).
