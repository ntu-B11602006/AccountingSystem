000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  LEDGMAIN
000600*
000700* THE LEDGER BATCH DRIVER.  READS THE EXPENSES STORE INTO A
000800* WORKING-STORAGE TABLE, LOADS THE CATEGORY AND REMINDER STORES
000900* THROUGH THEIR OWN SUBPROGRAMS, THEN PROCESSES ONE LEDGTRAN
001000* CONTROL-TRANSACTION RECORD PER ITERATION UNTIL END OF FILE -
001100* ADD, EDIT, DELETE, QUERY, SORT OR EXPORT.  THE EXPENSES STORE
001200* IS REWRITTEN WHOLESALE AFTER ANY ADD, EDIT OR DELETE.  A RUN
001300* REPORT OF REQUEST/PROCESSED COUNTS IS WRITTEN AT END OF JOB.
001400*
001500* DERIVED FROM SAM1 (THE CUSTOMER-MASTER TRANSACTION DRIVER) -
001600* SAME OPEN-FILES/READ-TRANSACTION/PROCESS-UNTIL-EOF/REPORT-
001700* STATS/CLOSE-FILES SHAPE, SAME "WRITE REPORT-RECORD FROM A
001800* NAMED WORKING-STORAGE PRINT LINE" HABIT - BUT WITH THE
001900* EXPENSES TABLE TAKING THE PLACE OF THE CUSTOMER MASTER AND
002000* NO CUSTOMER-FILE-OUT (WE REWRITE THE ONE STORE IN PLACE).
002100* THE TABLE SORTS (250/450) ARE ADSORT1'S INSERTION SORT
002200* RESTATED AS ONE REQUEST-CODE-DRIVEN PARAGRAPH PAIR.
002300*
002400* INVOKE BY:  RUN AS THE MAIN PROGRAM OF THE LEDGER BATCH JOB.
002500*             CALLS "LEDGCAT", "LEDGEVAL", "LEDGPAGE" AND
002600*             "LEDGRMD" AS NEEDED WHILE PROCESSING A RUN.
002700*
002800* CHANGE LOG
002900* ----------
003000* 11/14/86 JS   ORIGINAL - CUSTOMER MASTER TRANSACTION DRIVER.
003100* 03/08/90 DS   ADDED THE STATISTICS REPORT AT END OF JOB.
003200* 04/11/99 DS   Y2K SWEEP - NO DATE FIELDS OF OUR OWN IN THIS
003300*               MODULE AT THE TIME - SEE CR-1998-019 FOR THE
003400*               RECORD-LAYOUT CHANGES THIS DROVE ELSEWHERE.
003500* 11/30/03 RLW  ADDED THE IN-MEMORY TABLE REWRITE - CUSTOMER-
003600*               FILE-OUT RETIRED, CUSTOMER-FILE IS NOW OPENED
003700*               OUTPUT AND REBUILT WHOLE ON EVERY SAVE - SEE
003800*               CR-2003-118.
003900* 09/19/11 RLW  REWORKED WHOLESALE FOR THE LEDGER-EXPORT
004000*               PROJECT.  CUSTOMER MASTER BECOMES THE LEDGER
004100*               EXPENSES STORE.  TRANSACTION CODES NOW ADD/
004200*               EDIT/DEL/QRY/SORT/EXPT.  CALLS LEDGCAT FOR
004300*               CATEGORY VALIDATION, LEDGEVAL FOR TYPED-IN
004400*               AMOUNT EXPRESSIONS, LEDGPAGE FOR THE QUERY
004500*               LISTING, LEDGRMD TO KEEP THE REMINDER STORE
004600*               IN STEP WITH EACH RUN.  SEE CR-2011-044.
004700* 04/02/12 RLW  CSV EXPORT ADDED - WRITES THE LEDGER AS A
004800*               COMMA-SEPARATED REPORT WITH A LEADING BYTE-
004900*               ORDER MARK FOR THE SPREADSHEET PACKAGE ON THE
005000*               THIRD FLOOR - SEE CR-2012-008.
005100****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.     LEDGMAIN.
005400 AUTHOR.         JON SAYLES.
005500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN.   11/14/86.
005700 DATE-COMPILED.
005800 SECURITY.       NON-CONFIDENTIAL.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     CLASS MAIN-DIGIT IS "0" THRU "9"
006500     UPSI-0 ON STATUS IS MAIN-DEBUG-ON
006600     UPSI-0 OFF STATUS IS MAIN-DEBUG-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT EXPENSE-FILE ASSIGN TO EXPNFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS IS WS-EXPNFILE-STATUS.
007300     SELECT LEDGTRAN-FILE ASSIGN TO LEDGTRAN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS IS WS-TRANFILE-STATUS.
007700     SELECT CSV-REPORT-FILE ASSIGN TO CSVRPT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS WS-CSVFILE-STATUS.
008100     SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS IS WS-RUNRPT-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  EXPENSE-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE OMITTED.
009000 COPY EXPNCOPY.
009100 FD  LEDGTRAN-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE OMITTED.
009400 01  LEDGTRAN-RECORD.
009500*    ONE CONTROL-TRANSACTION CARD DRIVING ONE LEDGER REQUEST.
009600*    NOT EVERY FIELD IS USED BY EVERY TRAN-COMMAND - SEE THE
009700*    PROCEDURE DIVISION FOR WHICH FIELDS EACH COMMAND READS.
009800     05  TRAN-COMMAND            PIC X(04).
009900         88  TRAN-IS-ADD         VALUE "ADD ".
010000         88  TRAN-IS-EDIT        VALUE "EDIT".
010100         88  TRAN-IS-DELETE      VALUE "DEL ".
010200         88  TRAN-IS-QUERY       VALUE "QRY ".
010300         88  TRAN-IS-SORT        VALUE "SORT".
010400         88  TRAN-IS-EXPORT      VALUE "EXPT".
010500     05  TRAN-INDEX              PIC S9(05).
010600     05  TRAN-DATE               PIC 9(08).
010700     05  TRAN-TYPE               PIC X(01).
010800     05  TRAN-CATEGORY           PIC X(20).
010900     05  TRAN-REMARK             PIC X(60).
011000     05  TRAN-EXPR-SW            PIC X(01).
011100         88  TRAN-HAS-EXPR       VALUE "Y".
011200     05  TRAN-AMOUNT-AMT         PIC S9(09)V9(02).
011300     05  TRAN-EXPR-TEXT          PIC X(80).
011400     05  TRAN-QUERY-TYPE         PIC X(01).
011500         88  TRAN-QUERY-IS-YEAR   VALUE "Y".
011600         88  TRAN-QUERY-IS-MONTH  VALUE "M".
011700         88  TRAN-QUERY-IS-REMARK VALUE "R".
011800         88  TRAN-QUERY-IS-ALL    VALUE "A".
011900     05  TRAN-QUERY-YEAR         PIC 9(04).
012000     05  TRAN-QUERY-MONTH        PIC 9(02).
012100     05  TRAN-KEYWORD            PIC X(60).
012200     05  TRAN-KEYWORD-LEN        PIC 9(02).
012300     05  TRAN-PAGE-NUMBER        PIC S9(05).
012400     05  TRAN-SORT-KEY           PIC X(08).
012500     05  FILLER                  PIC X(10).
012600 FD  CSV-REPORT-FILE
012700     RECORDING MODE IS V
012800     RECORD IS VARYING IN SIZE FROM 1 TO 124 CHARACTERS
012900         DEPENDING ON WS-CSV-LEN
013000     LABEL RECORDS ARE OMITTED.
013100 01  CSV-REPORT-FD-LINE          PIC X(124).
013200 FD  RUN-REPORT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE OMITTED.
013500 01  RUN-REPORT-RECORD           PIC X(100).
013600 WORKING-STORAGE SECTION.
013620 77  WS-CSV-LEN                  PIC S9(04) COMP VALUE 0.
013640 77  WS-BOM-BYTES                PIC X(03) VALUE X"EFBBBF".
013660 77  WS-TEST-STATUS              PIC X VALUE "N".
013680     88  WS-TEST-MODE            VALUE "Y".
013700 01  WS-EXPENSE-AREA.
013800     05  WS-EXP-COUNT            PIC S9(05) COMP VALUE 0.
013900     05  WS-EXP-ROW OCCURS 500 TIMES.
014000         10  WS-TBL-DATE         PIC 9(08).
014100         10  WS-TBL-DATE-R REDEFINES WS-TBL-DATE.
014200             15  WS-TBL-CCYY     PIC 9(04).
014300             15  WS-TBL-MM       PIC 9(02).
014400             15  WS-TBL-DD       PIC 9(02).
014500         10  WS-TBL-AMOUNT       PIC S9(09)V9(02) COMP-3.
014600         10  WS-TBL-TYPE         PIC X(01).
014700             88  WS-TBL-TYPE-INCOME  VALUE "I".
014800             88  WS-TBL-TYPE-EXPENSE VALUE "E".
014900         10  WS-TBL-CATEGORY     PIC X(20).
015000         10  WS-TBL-REMARK       PIC X(60).
015100     05  FILLER                  PIC X(02).
015200 01  WS-HOLD-EXPENSE.
015300     05  WS-HOLD-DATE            PIC 9(08).
015400     05  WS-HOLD-AMOUNT          PIC S9(09)V9(02) COMP-3.
015500     05  WS-HOLD-TYPE            PIC X(01).
015600     05  WS-HOLD-CATEGORY        PIC X(20).
015700     05  WS-HOLD-REMARK          PIC X(60).
015800 01  WS-HOLD-EXPENSE-ALT REDEFINES WS-HOLD-EXPENSE.
015900     05  FILLER                  PIC X(95).
016000 01  WS-SCAN-FIELDS.
016100     05  WS-EXP-SUB              PIC S9(05) COMP VALUE 0.
016200     05  WS-SORT-OUT             PIC S9(05) COMP VALUE 0.
016300     05  WS-SORT-OUT-2           PIC S9(05) COMP VALUE 0.
016400     05  WS-INSERT-TO            PIC S9(05) COMP VALUE 0.
016500     05  WS-OUT-SUB              PIC S9(05) COMP VALUE 0.
016600     05  WS-PAGE-SUB             PIC S9(05) COMP VALUE 0.
016700     05  WS-SCAN-POS             PIC S9(05) COMP VALUE 0.
016800     05  WS-SCAN-LIMIT           PIC S9(05) COMP VALUE 0.
016900     05  WS-CSV-PTR              PIC S9(04) COMP VALUE 0.
017000     05  FILLER                  PIC X(02).
017200 01  WS-MISC-SWITCHES.
017300     05  WS-LOADED-SW            PIC X(01) VALUE "N".
017400         88  WS-EXPENSES-LOADED  VALUE "Y".
017500     05  WS-EOF-SW               PIC X(01) VALUE "N".
017600         88  WS-END-OF-EXP-FILE  VALUE "Y".
017700     05  WS-TRAN-EOF-SW          PIC X(01) VALUE "N".
017800         88  WS-TRAN-EOF         VALUE "Y".
017900     05  WS-SUBSTRING-SW         PIC X(01) VALUE "N".
018000         88  WS-SUBSTRING-MATCH  VALUE "Y".
018100     05  WS-EXPNFILE-STATUS      PIC X(02) VALUE SPACES.
018200     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.
018300     05  WS-CSVFILE-STATUS       PIC X(02) VALUE SPACES.
018400     05  WS-RUNRPT-STATUS        PIC X(02) VALUE SPACES.
018500     05  FILLER                  PIC X(02).
018600 01  WS-MISC-SWITCHES-R REDEFINES WS-MISC-SWITCHES.
018700     05  FILLER                  PIC X(04).
018800     05  WS-FILE-STATUS-BYTES    PIC X(08).
018900     05  FILLER                  PIC X(02).
019000 01  WS-SORT-MODE-AREA.
019100     05  WS-SORT-MODE            PIC X(01) VALUE "4".
019200         88  WS-SORT-AMOUNT-DESC VALUE "1".
019300         88  WS-SORT-AMOUNT-ASC  VALUE "2".
019400         88  WS-SORT-DATE-ASC    VALUE "3".
019500         88  WS-SORT-DATE-DESC   VALUE "4".
019600     05  FILLER                  PIC X(03).
019700 01  WS-TODAY-DATE-N              PIC 9(08) VALUE ZERO.
019800 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE-N.
019900     05  WS-TD-YEAR               PIC 9(04).
020000     05  WS-TD-MONTH              PIC 9(02).
020100     05  WS-TD-DAY                PIC 9(02).
020200 01  WS-MATCH-AREA.
020300     05  WS-MATCH-COUNT          PIC S9(05) COMP VALUE 0.
020400     05  WS-MATCH-ROW OCCURS 500 TIMES PIC S9(05) COMP.
020500     05  FILLER                  PIC X(02).
020600 01  WS-RUN-TOTALS.
020700     05  WS-TRAN-COUNT           PIC S9(05) COMP VALUE 0.
020800     05  WS-TRAN-ERRORS          PIC S9(05) COMP VALUE 0.
020900     05  WS-ADD-REQUESTS         PIC S9(05) COMP VALUE 0.
021000     05  WS-ADD-PROCESSED        PIC S9(05) COMP VALUE 0.
021100     05  WS-EDIT-REQUESTS        PIC S9(05) COMP VALUE 0.
021200     05  WS-EDIT-PROCESSED       PIC S9(05) COMP VALUE 0.
021300     05  WS-DELETE-REQUESTS      PIC S9(05) COMP VALUE 0.
021400     05  WS-DELETE-PROCESSED     PIC S9(05) COMP VALUE 0.
021500     05  WS-QUERY-REQUESTS       PIC S9(05) COMP VALUE 0.
021600     05  WS-QUERY-ROWS-PRINTED   PIC S9(05) COMP VALUE 0.
021700     05  WS-SORT-REQUESTS        PIC S9(05) COMP VALUE 0.
021800     05  WS-EXPORT-REQUESTS      PIC S9(05) COMP VALUE 0.
021900     05  WS-EXPORT-ROWS          PIC S9(05) COMP VALUE 0.
022000     05  FILLER                  PIC X(04).
022100 01  WS-WORK-AMOUNTS.
022200     05  WS-NEW-AMOUNT           PIC S9(09)V9(02) COMP-3 VALUE 0.
022300 01  WS-CASE-CONVERT-TABLES.
022400     05  WS-LOWER-LETTERS        PIC X(26)
022500         VALUE "abcdefghijklmnopqrstuvwxyz".
022600     05  WS-UPPER-LETTERS        PIC X(26)
022700         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800 01  WS-UPPER-FIELDS.
022900     05  WS-UPPER-REMARK         PIC X(60).
023000     05  WS-UPPER-KEYWORD        PIC X(60).
023100 01  WS-TRIM-WORK.
023200     05  WS-TRIM-TEXT            PIC X(64).
023300     05  WS-TRIM-LEN             PIC S9(04) COMP VALUE 0.
023400     05  WS-TRIM-POS             PIC S9(04) COMP VALUE 0.
023500 01  WS-ESCAPE-WORK.
023600     05  WS-ESC-SOURCE           PIC X(64).
023700     05  WS-ESC-SOURCE-LEN       PIC S9(04) COMP VALUE 0.
023800     05  WS-ESC-RESULT           PIC X(140).
023900     05  WS-ESC-RESULT-LEN       PIC S9(04) COMP VALUE 0.
024000     05  WS-ESC-NEEDS-QUOTES-SW  PIC X(01) VALUE "N".
024100         88  WS-ESC-NEEDS-QUOTES VALUE "Y".
024200     05  WS-ESC-POS              PIC S9(04) COMP VALUE 0.
024300     05  WS-ESC-OUT-POS          PIC S9(04) COMP VALUE 0.
024400 01  WS-CSV-FIELD-AREA.
024500     05  WS-CSV-TYPE-TEXT        PIC X(06).
024600     05  WS-AMOUNT-DISPLAY       PIC X(13) JUSTIFIED LEFT.
024700     05  WS-CSV-CATEGORY-ESCAPED PIC X(66).
024800     05  WS-CSV-CATEGORY-LEN     PIC S9(04) COMP VALUE 0.
024900     05  WS-CSV-REMARK-ESCAPED   PIC X(140).
025000     05  WS-CSV-REMARK-LEN       PIC S9(04) COMP VALUE 0.
025100 COPY CSVLCOPY.
025200 01  RPT-HEADER1                 PIC X(100)
025300     VALUE "LEDGER BATCH RUN REPORT".
025400 01  RPT-HEADER2                 PIC X(100)
025500     VALUE "------------------------".
025600 01  RPT-STATS-HDR                PIC X(100)
025700     VALUE "TRANSACTION TYPE           REQUESTED   PROCESSED".
025800 01  RPT-STATS-DETAIL.
025900     05  FILLER                  PIC X(02) VALUE SPACES.
026000     05  RPT-STATS-LABEL         PIC X(24).
026100     05  FILLER                  PIC X(04) VALUE SPACES.
026200     05  RPT-STATS-REQ           PIC ZZZ,ZZ9.
026300     05  FILLER                  PIC X(06) VALUE SPACES.
026400     05  RPT-STATS-PROC          PIC ZZZ,ZZ9.
026500     05  FILLER                  PIC X(40) VALUE SPACES.
026600 01  RPT-QUERY-DETAIL.
026700     05  FILLER                  PIC X(02) VALUE SPACES.
026800     05  RPT-Q-DATE               PIC X(10).
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000     05  RPT-Q-TYPE               PIC X(07).
027100     05  FILLER                  PIC X(02) VALUE SPACES.
027200     05  RPT-Q-AMOUNT             PIC -(9)9.99.
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  RPT-Q-CATEGORY           PIC X(20).
027500     05  FILLER                  PIC X(02) VALUE SPACES.
027600     05  RPT-Q-REMARK             PIC X(30).
027700     05  FILLER                  PIC X(06) VALUE SPACES.
027800 01  WS-CAT-REQUEST.
027900*    MIRRORS LEDGCAT'S CATEGORY-REQUEST, FIELD FOR FIELD.
028000     05  WS-CAT-FUNCTION         PIC X(04).
028100     05  WS-CAT-TYPE             PIC X(01).
028200     05  WS-CAT-MAIN-NAME        PIC X(20).
028300     05  WS-CAT-ID               PIC 9(02).
028400     05  WS-CAT-NAME             PIC X(20).
028500     05  WS-CAT-LEVEL            PIC X(20).
028600     05  WS-CAT-VALID-SW         PIC X(01).
028700         88  WS-CAT-IS-VALID     VALUE "Y".
028800     05  WS-CAT-HAS-SUBS-SW      PIC X(01).
028900     05  WS-CAT-STATUS           PIC X(01).
029000     05  FILLER                  PIC X(04).
029100 01  WS-CAT-RESULT-AREA.
029200     05  WS-CAT-RESULT-COUNT     PIC S9(04) COMP VALUE 0.
029300     05  WS-CAT-RESULT-TABLE OCCURS 60 TIMES.
029400         10  WS-CAT-RESULT-ID    PIC 9(02).
029500         10  WS-CAT-RESULT-NAME  PIC X(20).
029600 01  WS-EVAL-PARMS.
029700*    MIRRORS LEDGEVAL'S EVAL-PARMS, FIELD FOR FIELD.
029800     05  WS-EVAL-RESULT          PIC S9(09)V9(02) COMP-3.
029900     05  WS-EVAL-STATUS          PIC X(01).
030000         88  WS-EVAL-OK          VALUE "S".
030100         88  WS-EVAL-FAILED      VALUE "E".
030200     05  FILLER                  PIC X(05).
030300 01  WS-EXPR-TEXT                PIC X(80).
030400 01  WS-REM-REQUEST.
030500*    MIRRORS LEDGRMD'S REMINDER-REQUEST, FIELD FOR FIELD.
030600     05  WS-REM-FUNCTION         PIC X(04).
030700     05  WS-REM-INDEX            PIC S9(04) COMP.
030800     05  WS-REM-NAME             PIC X(20).
030900     05  WS-REM-DAY              PIC 9(02).
031000     05  WS-REM-TODAY-DATE       PIC 9(08).
031100     05  WS-REM-STATUS           PIC X(01).
031200     05  FILLER                  PIC X(04).
031300 01  WS-REM-RESULT-AREA.
031400     05  WS-REM-RESULT-COUNT     PIC S9(04) COMP VALUE 0.
031500     05  WS-REM-RESULT-TABLE OCCURS 50 TIMES.
031600         10  WS-REM-RESULT-NAME      PIC X(20).
031700         10  WS-REM-RESULT-DAY       PIC 9(02).
031800         10  WS-REM-RESULT-DAYS-LEFT PIC S9(04) COMP.
031900 01  WS-PAGE-PARMS.
032000*    MIRRORS LEDGPAGE'S PAGE-PARMS, FIELD FOR FIELD.
032100     05  WS-PAGE-ARRAY-SIZE      PIC S9(08) COMP.
032200     05  WS-PAGE-SIZE            PIC S9(08) COMP.
032300     05  WS-PAGE-NUMBER          PIC S9(08) COMP.
032400     05  WS-PAGE-FIRST-INDEX     PIC S9(08) COMP.
032500     05  WS-PAGE-LAST-INDEX      PIC S9(08) COMP.
032600     05  WS-PAGE-COUNT           PIC S9(08) COMP.
032700     05  WS-PAGE-HAS-NEXT        PIC X(01).
032800     05  WS-PAGE-HAS-PREV        PIC X(01).
032900     05  FILLER                  PIC X(04).
033000 01  WS-PAGE-DUMMY-ARRAY.
033100     05  WS-PAGE-DUMMY-BYTE PIC X(01) OCCURS 500 TIMES.
033200****************************************************************
033300 PROCEDURE DIVISION.
033400****************************************************************
033500 000-MAIN.
033550     MOVE "N" TO WS-TEST-STATUS.
033560     IF MAIN-DEBUG-ON
033570         MOVE "Y" TO WS-TEST-STATUS
033580     END-IF.
033600     PERFORM 700-OPEN-FILES THRU 700-EXIT.
033700     PERFORM 200-LOAD-EXPENSES THRU 200-EXIT.
033800     MOVE "LOAD" TO WS-CAT-FUNCTION.
033900     CALL "LEDGCAT" USING WS-CAT-REQUEST, WS-CAT-RESULT-AREA.
034000     MOVE "LOAD" TO WS-REM-FUNCTION.
034100     CALL "LEDGRMD" USING WS-REM-REQUEST, WS-REM-RESULT-AREA.
034200     PERFORM 600-READ-ONE-TRANSACTION THRU 600-EXIT.
034300     PERFORM 610-PROCESS-ONE-TRANSACTION THRU 610-EXIT
034400         UNTIL WS-TRAN-EOF.
034500     PERFORM 850-REPORT-RUN-STATS THRU 850-EXIT.
034600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
034700 000-EXIT.
034800     GOBACK.
034900*
035000 700-OPEN-FILES.
035100     OPEN OUTPUT RUN-REPORT-FILE.
035200     IF WS-RUNRPT-STATUS NOT = "00"
035300         DISPLAY "LEDGMAIN: CANNOT OPEN RUN-REPORT - STATUS "
035400             WS-RUNRPT-STATUS
035500         MOVE 16 TO RETURN-CODE
035600     END-IF.
035700     OPEN INPUT LEDGTRAN-FILE.
035800     IF WS-TRANFILE-STATUS NOT = "00"
035900         DISPLAY "LEDGMAIN: CANNOT OPEN LEDGTRAN - STATUS "
036000             WS-TRANFILE-STATUS
036100         MOVE 16 TO RETURN-CODE
036200         MOVE "Y" TO WS-TRAN-EOF-SW
036300     END-IF.
036400 700-EXIT.
036500     EXIT.
036600*
036700 790-CLOSE-FILES.
036800     CLOSE LEDGTRAN-FILE.
036900     CLOSE RUN-REPORT-FILE.
037000 790-EXIT.
037100     EXIT.
037200*
037300 600-READ-ONE-TRANSACTION.
037400     READ LEDGTRAN-FILE
037500         AT END
037600             MOVE "Y" TO WS-TRAN-EOF-SW
037700     END-READ.
037800 600-EXIT.
037900     EXIT.
038000*
038100 610-PROCESS-ONE-TRANSACTION.
038200     ADD 1 TO WS-TRAN-COUNT.
038300     EVALUATE TRUE
038400         WHEN TRAN-IS-ADD
038500             ADD 1 TO WS-ADD-REQUESTS
038600             PERFORM 300-ADD-EXPENSE THRU 300-EXIT
038700         WHEN TRAN-IS-EDIT
038800             ADD 1 TO WS-EDIT-REQUESTS
038900             PERFORM 310-EDIT-EXPENSE THRU 310-EXIT
039000         WHEN TRAN-IS-DELETE
039100             ADD 1 TO WS-DELETE-REQUESTS
039200             PERFORM 320-DELETE-EXPENSE THRU 320-EXIT
039300         WHEN TRAN-IS-QUERY
039400             ADD 1 TO WS-QUERY-REQUESTS
039500             PERFORM 400-PROCESS-QUERY THRU 400-EXIT
039600         WHEN TRAN-IS-SORT
039700             ADD 1 TO WS-SORT-REQUESTS
039800             PERFORM 450-SORT-BY-KEY THRU 450-EXIT
039900         WHEN TRAN-IS-EXPORT
040000             ADD 1 TO WS-EXPORT-REQUESTS
040100             PERFORM 500-EXPORT-CSV THRU 500-EXIT
040200         WHEN OTHER
040300             ADD 1 TO WS-TRAN-ERRORS
040400     END-EVALUATE.
040500     PERFORM 600-READ-ONE-TRANSACTION THRU 600-EXIT.
040600 610-EXIT.
040700     EXIT.
040800*
040900 200-LOAD-EXPENSES.
041000     MOVE 0   TO WS-EXP-COUNT.
041100     MOVE "N" TO WS-EOF-SW.
041200     OPEN INPUT EXPENSE-FILE.
041300     IF WS-EXPNFILE-STATUS NOT = "00"
041400         CONTINUE
041500     ELSE
041600         PERFORM 210-READ-ONE-EXPENSE THRU 210-EXIT
041700             UNTIL WS-END-OF-EXP-FILE
041800         CLOSE EXPENSE-FILE
041900     END-IF.
042000     MOVE "Y" TO WS-LOADED-SW.
042100     PERFORM 250-SORT-EXPENSE-TABLE THRU 250-EXIT.
042200 200-EXIT.
042300     EXIT.
042400*
042500 210-READ-ONE-EXPENSE.
042600     READ EXPENSE-FILE INTO WS-EXP-ROW(WS-EXP-COUNT + 1)
042700         AT END
042800             MOVE "Y" TO WS-EOF-SW
042900     END-READ.
043000     IF NOT WS-END-OF-EXP-FILE
043100         ADD 1 TO WS-EXP-COUNT
043200     END-IF.
043300 210-EXIT.
043400     EXIT.
043500*
043600 250-SORT-EXPENSE-TABLE.
043700*    THE STORE IS ALWAYS KEPT ASCENDING BY DATE - SORT MODE "3".
043800     MOVE "3" TO WS-SORT-MODE.
043900     PERFORM 452-INSERT-ONE-BY-KEY THRU 452-EXIT
044000         VARYING WS-SORT-OUT FROM 2 BY 1
044100         UNTIL WS-SORT-OUT > WS-EXP-COUNT.
044200 250-EXIT.
044300     EXIT.
044400*
044500 290-ROUND-AMOUNT.
044600     COMPUTE WS-NEW-AMOUNT ROUNDED = WS-NEW-AMOUNT.
044700 290-EXIT.
044800     EXIT.
044900*
045000 300-ADD-EXPENSE.
045100     MOVE TRAN-TYPE     TO WS-CAT-TYPE.
045200     MOVE TRAN-CATEGORY TO WS-CAT-NAME.
045300     MOVE "VALD"        TO WS-CAT-FUNCTION.
045400     CALL "LEDGCAT" USING WS-CAT-REQUEST, WS-CAT-RESULT-AREA.
045500     IF NOT WS-CAT-IS-VALID
045600         ADD 1 TO WS-TRAN-ERRORS
045700         GO TO 300-EXIT.
045800     IF TRAN-HAS-EXPR
045900         MOVE TRAN-EXPR-TEXT TO WS-EXPR-TEXT
046000         CALL "LEDGEVAL" USING WS-EVAL-PARMS, WS-EXPR-TEXT
046100         IF WS-EVAL-FAILED
046200             ADD 1 TO WS-TRAN-ERRORS
046300             GO TO 300-EXIT
046400         END-IF
046500         MOVE WS-EVAL-RESULT TO WS-NEW-AMOUNT
046600     ELSE
046700         MOVE TRAN-AMOUNT-AMT TO WS-NEW-AMOUNT
046800     END-IF.
046900     PERFORM 290-ROUND-AMOUNT THRU 290-EXIT.
047000     IF WS-EXP-COUNT NOT < 500
047100         ADD 1 TO WS-TRAN-ERRORS
047200         GO TO 300-EXIT.
047300     ADD 1 TO WS-EXP-COUNT.
047400     MOVE TRAN-DATE     TO WS-TBL-DATE(WS-EXP-COUNT).
047500     MOVE WS-NEW-AMOUNT  TO WS-TBL-AMOUNT(WS-EXP-COUNT).
047600     MOVE TRAN-TYPE      TO WS-TBL-TYPE(WS-EXP-COUNT).
047700     MOVE TRAN-CATEGORY  TO WS-TBL-CATEGORY(WS-EXP-COUNT).
047800     MOVE TRAN-REMARK    TO WS-TBL-REMARK(WS-EXP-COUNT).
047900     PERFORM 250-SORT-EXPENSE-TABLE THRU 250-EXIT.
048000     PERFORM 800-SAVE-EXPENSES THRU 800-EXIT.
048100     ADD 1 TO WS-ADD-PROCESSED.
048200 300-EXIT.
048300     EXIT.
048400*
048500 310-EDIT-EXPENSE.
048600     COMPUTE WS-EXP-SUB = TRAN-INDEX + 1.
048700     IF WS-EXP-SUB < 1 OR WS-EXP-SUB > WS-EXP-COUNT
048800         ADD 1 TO WS-TRAN-ERRORS
048900         GO TO 310-EXIT.
049000     IF TRAN-HAS-EXPR
049100         MOVE TRAN-EXPR-TEXT TO WS-EXPR-TEXT
049200         CALL "LEDGEVAL" USING WS-EVAL-PARMS, WS-EXPR-TEXT
049300         IF WS-EVAL-FAILED
049400             ADD 1 TO WS-TRAN-ERRORS
049500             GO TO 310-EXIT
049600         END-IF
049700         MOVE WS-EVAL-RESULT TO WS-NEW-AMOUNT
049800     ELSE
049900         MOVE TRAN-AMOUNT-AMT TO WS-NEW-AMOUNT
050000     END-IF.
050100     PERFORM 290-ROUND-AMOUNT THRU 290-EXIT.
050200     MOVE WS-NEW-AMOUNT TO WS-TBL-AMOUNT(WS-EXP-SUB).
050300     PERFORM 800-SAVE-EXPENSES THRU 800-EXIT.
050400     ADD 1 TO WS-EDIT-PROCESSED.
050500 310-EXIT.
050600     EXIT.
050700*
050800 320-DELETE-EXPENSE.
050900     COMPUTE WS-OUT-SUB = TRAN-INDEX + 1.
051000     IF WS-OUT-SUB < 1 OR WS-OUT-SUB > WS-EXP-COUNT
051100         ADD 1 TO WS-TRAN-ERRORS
051200         GO TO 320-EXIT.
051300     PERFORM 322-SHIFT-ONE-EXP-ROW THRU 322-EXIT
051400         VARYING WS-OUT-SUB FROM WS-OUT-SUB BY 1
051500         UNTIL WS-OUT-SUB >= WS-EXP-COUNT.
051600     SUBTRACT 1 FROM WS-EXP-COUNT.
051700     PERFORM 800-SAVE-EXPENSES THRU 800-EXIT.
051800     ADD 1 TO WS-DELETE-PROCESSED.
051900 320-EXIT.
052000     EXIT.
052100*
052200 322-SHIFT-ONE-EXP-ROW.
052300     MOVE WS-EXP-ROW(WS-OUT-SUB + 1) TO WS-EXP-ROW(WS-OUT-SUB).
052400 322-EXIT.
052500     EXIT.
052600*
052700 400-PROCESS-QUERY.
052800     MOVE 0 TO WS-MATCH-COUNT.
052900     EVALUATE TRUE
053000         WHEN TRAN-QUERY-IS-YEAR
053100             PERFORM 402-MATCH-BY-YEAR THRU 402-EXIT
053200                 VARYING WS-EXP-SUB FROM 1 BY 1
053300                 UNTIL WS-EXP-SUB > WS-EXP-COUNT
053400         WHEN TRAN-QUERY-IS-MONTH
053500             PERFORM 404-MATCH-BY-MONTH THRU 404-EXIT
053600                 VARYING WS-EXP-SUB FROM 1 BY 1
053700                 UNTIL WS-EXP-SUB > WS-EXP-COUNT
053800         WHEN TRAN-QUERY-IS-REMARK
053900             PERFORM 420-SEARCH-BY-REMARK THRU 420-EXIT
054000         WHEN OTHER
054100             PERFORM 406-MATCH-ALL THRU 406-EXIT
054200                 VARYING WS-EXP-SUB FROM 1 BY 1
054300                 UNTIL WS-EXP-SUB > WS-EXP-COUNT
054400     END-EVALUATE.
054500     PERFORM 430-PAGE-AND-REPORT THRU 430-EXIT.
054600 400-EXIT.
054700     EXIT.
054800*
054900 402-MATCH-BY-YEAR.
055000     IF WS-TBL-CCYY(WS-EXP-SUB) = TRAN-QUERY-YEAR
055100         ADD 1 TO WS-MATCH-COUNT
055200         MOVE WS-EXP-SUB TO WS-MATCH-ROW(WS-MATCH-COUNT)
055300     END-IF.
055400 402-EXIT.
055500     EXIT.
055600*
055700 404-MATCH-BY-MONTH.
055800     IF WS-TBL-CCYY(WS-EXP-SUB) = TRAN-QUERY-YEAR
055900        AND WS-TBL-MM(WS-EXP-SUB) = TRAN-QUERY-MONTH
056000         ADD 1 TO WS-MATCH-COUNT
056100         MOVE WS-EXP-SUB TO WS-MATCH-ROW(WS-MATCH-COUNT)
056200     END-IF.
056300 404-EXIT.
056400     EXIT.
056500*
056600 406-MATCH-ALL.
056700     ADD 1 TO WS-MATCH-COUNT.
056800     MOVE WS-EXP-SUB TO WS-MATCH-ROW(WS-MATCH-COUNT).
056900 406-EXIT.
057000     EXIT.
057100*
057200 420-SEARCH-BY-REMARK.
057300*    STABLE TWO-GROUP PARTITION - CASE-INSENSITIVE EXACT
057400*    MATCHES FIRST, IN ORIGINAL ORDER, THEN EVERY OTHER
057500*    SUBSTRING MATCH, ALSO IN ORIGINAL ORDER.
057600     MOVE TRAN-KEYWORD TO WS-UPPER-KEYWORD.
057700     INSPECT WS-UPPER-KEYWORD
057800         CONVERTING WS-LOWER-LETTERS TO WS-UPPER-LETTERS.
057900     PERFORM 422-SCAN-EXACT THRU 422-EXIT
058000         VARYING WS-EXP-SUB FROM 1 BY 1
058100         UNTIL WS-EXP-SUB > WS-EXP-COUNT.
058200     PERFORM 424-SCAN-PARTIAL THRU 424-EXIT
058300         VARYING WS-EXP-SUB FROM 1 BY 1
058400         UNTIL WS-EXP-SUB > WS-EXP-COUNT.
058500 420-EXIT.
058600     EXIT.
058700*
058800 422-SCAN-EXACT.
058900     PERFORM 426-TEST-SUBSTRING THRU 426-EXIT.
059000     IF WS-SUBSTRING-MATCH
059100         MOVE WS-TBL-REMARK(WS-EXP-SUB) TO WS-UPPER-REMARK
059200         INSPECT WS-UPPER-REMARK
059300             CONVERTING WS-LOWER-LETTERS TO WS-UPPER-LETTERS
059400         IF WS-UPPER-REMARK = WS-UPPER-KEYWORD
059500             ADD 1 TO WS-MATCH-COUNT
059600             MOVE WS-EXP-SUB TO WS-MATCH-ROW(WS-MATCH-COUNT)
059700         END-IF
059800     END-IF.
059900 422-EXIT.
060000     EXIT.
060100*
060200 424-SCAN-PARTIAL.
060300     PERFORM 426-TEST-SUBSTRING THRU 426-EXIT.
060400     IF WS-SUBSTRING-MATCH
060500         MOVE WS-TBL-REMARK(WS-EXP-SUB) TO WS-UPPER-REMARK
060600         INSPECT WS-UPPER-REMARK
060700             CONVERTING WS-LOWER-LETTERS TO WS-UPPER-LETTERS
060800         IF WS-UPPER-REMARK NOT = WS-UPPER-KEYWORD
060900             ADD 1 TO WS-MATCH-COUNT
061000             MOVE WS-EXP-SUB TO WS-MATCH-ROW(WS-MATCH-COUNT)
061100         END-IF
061200     END-IF.
061300 424-EXIT.
061400     EXIT.
061500*
061600 426-TEST-SUBSTRING.
061700*    CASE-SENSITIVE CONTAINS TEST, NO INTRINSIC FUNCTION -
061800*    SLIDE THE KEYWORD ACROSS THE REMARK ONE BYTE AT A TIME.
061900     MOVE "N" TO WS-SUBSTRING-SW.
062000     IF TRAN-KEYWORD-LEN = 0 OR TRAN-KEYWORD-LEN > 60
062100         GO TO 426-EXIT.
062200     COMPUTE WS-SCAN-LIMIT = 61 - TRAN-KEYWORD-LEN.
062300     PERFORM 428-TEST-ONE-POSITION THRU 428-EXIT
062400         VARYING WS-SCAN-POS FROM 1 BY 1
062500         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SUBSTRING-MATCH.
062600 426-EXIT.
062700     EXIT.
062800*
062900 428-TEST-ONE-POSITION.
063000     IF WS-TBL-REMARK(WS-EXP-SUB)(WS-SCAN-POS:TRAN-KEYWORD-LEN)
063100        = TRAN-KEYWORD(1:TRAN-KEYWORD-LEN)
063200         MOVE "Y" TO WS-SUBSTRING-SW
063300     END-IF.
063400 428-EXIT.
063500     EXIT.
063600*
063700 430-PAGE-AND-REPORT.
063800     MOVE WS-MATCH-COUNT     TO WS-PAGE-ARRAY-SIZE.
063900     MOVE 5                  TO WS-PAGE-SIZE.
064000     MOVE TRAN-PAGE-NUMBER   TO WS-PAGE-NUMBER.
064100     CALL "LEDGPAGE" USING WS-PAGE-PARMS, WS-PAGE-DUMMY-ARRAY.
064200     IF WS-PAGE-FIRST-INDEX = 0
064300         GO TO 430-EXIT.
064400     PERFORM 432-WRITE-ONE-QUERY-ROW THRU 432-EXIT
064500         VARYING WS-PAGE-SUB FROM WS-PAGE-FIRST-INDEX BY 1
064600         UNTIL WS-PAGE-SUB > WS-PAGE-LAST-INDEX.
064700 430-EXIT.
064800     EXIT.
064900*
065000 432-WRITE-ONE-QUERY-ROW.
065100     MOVE WS-MATCH-ROW(WS-PAGE-SUB) TO WS-EXP-SUB.
065200     MOVE SPACES TO RPT-QUERY-DETAIL.
065300     STRING WS-TBL-CCYY(WS-EXP-SUB)  DELIMITED BY SIZE
065400            "-"                      DELIMITED BY SIZE
065500            WS-TBL-MM(WS-EXP-SUB)    DELIMITED BY SIZE
065600            "-"                      DELIMITED BY SIZE
065700            WS-TBL-DD(WS-EXP-SUB)    DELIMITED BY SIZE
065800         INTO RPT-Q-DATE.
065900     IF WS-TBL-TYPE-INCOME(WS-EXP-SUB)
066000         MOVE "INCOME" TO RPT-Q-TYPE
066100     ELSE
066200         MOVE "EXPENSE" TO RPT-Q-TYPE
066300     END-IF.
066400     MOVE WS-TBL-AMOUNT(WS-EXP-SUB)   TO RPT-Q-AMOUNT.
066500     MOVE WS-TBL-CATEGORY(WS-EXP-SUB) TO RPT-Q-CATEGORY.
066600     MOVE WS-TBL-REMARK(WS-EXP-SUB)   TO RPT-Q-REMARK.
066700     WRITE RUN-REPORT-RECORD FROM RPT-QUERY-DETAIL.
066800     ADD 1 TO WS-QUERY-ROWS-PRINTED.
066900 432-EXIT.
067000     EXIT.
067100*
067200 450-SORT-BY-KEY.
067300*    REORDERS THE WORKING TABLE FOR THIS RUN'S SUBSEQUENT
067400*    QUERY/EXPORT REQUESTS - DOES NOT REWRITE THE STORE, WHICH
067500*    STAYS ASCENDING BY DATE ON DISK PER 250 ABOVE.
067600     EVALUATE TRUE
067700         WHEN TRAN-SORT-KEY = "AMTDESC"
067800             MOVE "1" TO WS-SORT-MODE
067900         WHEN TRAN-SORT-KEY = "AMTASC"
068000             MOVE "2" TO WS-SORT-MODE
068100         WHEN TRAN-SORT-KEY = "DATEASC"
068200             MOVE "3" TO WS-SORT-MODE
068300         WHEN OTHER
068400             MOVE "4" TO WS-SORT-MODE
068500     END-EVALUATE.
068600     PERFORM 452-INSERT-ONE-BY-KEY THRU 452-EXIT
068700         VARYING WS-SORT-OUT FROM 2 BY 1
068800         UNTIL WS-SORT-OUT > WS-EXP-COUNT.
068900 450-EXIT.
069000     EXIT.
069100*
069200 452-INSERT-ONE-BY-KEY.
069300*    ADSORT1'S INSERTION SORT, ONE PARAGRAPH PAIR SHARED BY
069400*    BOTH THE CANONICAL DATE-ASCENDING SAVE ORDER AND EVERY
069500*    CALLER-REQUESTED SORT KEY - WS-SORT-MODE PICKS THE SENSE.
069600     MOVE WS-EXP-ROW(WS-SORT-OUT) TO WS-HOLD-EXPENSE.
069700     COMPUTE WS-INSERT-TO = WS-SORT-OUT - 1.
069800     PERFORM 454-SHIFT-ONE-BY-KEY THRU 454-EXIT
069900         UNTIL WS-INSERT-TO <= 0
070000            OR (WS-SORT-AMOUNT-DESC AND
070100                WS-TBL-AMOUNT(WS-INSERT-TO) >= WS-HOLD-AMOUNT)
070200            OR (WS-SORT-AMOUNT-ASC AND
070300                WS-TBL-AMOUNT(WS-INSERT-TO) <= WS-HOLD-AMOUNT)
070400            OR (WS-SORT-DATE-ASC AND
070500                WS-TBL-DATE(WS-INSERT-TO) <= WS-HOLD-DATE)
070600            OR (WS-SORT-DATE-DESC AND
070700                WS-TBL-DATE(WS-INSERT-TO) >= WS-HOLD-DATE).
070800     COMPUTE WS-SORT-OUT-2 = WS-INSERT-TO + 1.
070900     MOVE WS-HOLD-EXPENSE TO WS-EXP-ROW(WS-SORT-OUT-2).
071000 452-EXIT.
071100     EXIT.
071200*
071300 454-SHIFT-ONE-BY-KEY.
071400     MOVE WS-EXP-ROW(WS-INSERT-TO) TO WS-EXP-ROW(WS-INSERT-TO + 1).
071500     SUBTRACT 1 FROM WS-INSERT-TO.
071600 454-EXIT.
071700     EXIT.
071800*
071900 500-EXPORT-CSV.
072000     OPEN OUTPUT CSV-REPORT-FILE.
072100     IF WS-CSVFILE-STATUS NOT = "00"
072200         ADD 1 TO WS-TRAN-ERRORS
072300         GO TO 500-EXIT.
072400     PERFORM 502-WRITE-CSV-HEADER THRU 502-EXIT.
072500     PERFORM 504-WRITE-ONE-CSV-ROW THRU 504-EXIT
072600         VARYING WS-EXP-SUB FROM 1 BY 1
072700         UNTIL WS-EXP-SUB > WS-EXP-COUNT.
072800     CLOSE CSV-REPORT-FILE.
072900     ADD WS-EXP-COUNT TO WS-EXPORT-ROWS.
073000 500-EXIT.
073100     EXIT.
073200*
073300 502-WRITE-CSV-HEADER.
073400     MOVE SPACES TO CSV-REPORT-LINE.
073500     MOVE 1 TO WS-CSV-PTR.
073600     STRING WS-BOM-BYTES               DELIMITED BY SIZE
073700            "日期,金額,類型,分類,備註" DELIMITED BY SIZE
073800         INTO CSV-REPORT-LINE
073900         WITH POINTER WS-CSV-PTR.
074000     COMPUTE WS-CSV-LEN = WS-CSV-PTR - 1.
074100     MOVE CSV-REPORT-LINE TO CSV-REPORT-FD-LINE.
074200     WRITE CSV-REPORT-FD-LINE.
074300 502-EXIT.
074400     EXIT.
074500*
074600 504-WRITE-ONE-CSV-ROW.
074700     MOVE SPACES TO CSV-REPORT-LINE.
074800     MOVE 1 TO WS-CSV-PTR.
074900     MOVE WS-TBL-AMOUNT(WS-EXP-SUB) TO CSV-AMOUNT-EDIT.
075000     MOVE CSV-AMOUNT-EDIT TO WS-AMOUNT-DISPLAY.
075100     IF WS-TBL-TYPE-INCOME(WS-EXP-SUB)
075200         MOVE "收入" TO WS-CSV-TYPE-TEXT
075300     ELSE
075400         MOVE "支出" TO WS-CSV-TYPE-TEXT
075500     END-IF.
075600     MOVE SPACES TO WS-TRIM-TEXT.
075700     MOVE WS-TBL-CATEGORY(WS-EXP-SUB) TO WS-TRIM-TEXT(1:20).
075800     PERFORM 442-COMPUTE-TRIM-LEN THRU 442-EXIT.
075900     MOVE WS-TRIM-TEXT TO WS-ESC-SOURCE.
076000     MOVE WS-TRIM-LEN  TO WS-ESC-SOURCE-LEN.
076100     PERFORM 460-ESCAPE-FIELD THRU 460-EXIT.
076200     MOVE WS-ESC-RESULT     TO WS-CSV-CATEGORY-ESCAPED.
076300     MOVE WS-ESC-RESULT-LEN TO WS-CSV-CATEGORY-LEN.
076400     MOVE SPACES TO WS-TRIM-TEXT.
076500     MOVE WS-TBL-REMARK(WS-EXP-SUB) TO WS-TRIM-TEXT(1:60).
076600     PERFORM 442-COMPUTE-TRIM-LEN THRU 442-EXIT.
076700     MOVE WS-TRIM-TEXT TO WS-ESC-SOURCE.
076800     MOVE WS-TRIM-LEN  TO WS-ESC-SOURCE-LEN.
076900     PERFORM 460-ESCAPE-FIELD THRU 460-EXIT.
077000     MOVE WS-ESC-RESULT     TO WS-CSV-REMARK-ESCAPED.
077100     MOVE WS-ESC-RESULT-LEN TO WS-CSV-REMARK-LEN.
077200     STRING WS-TBL-CCYY(WS-EXP-SUB)  DELIMITED BY SIZE
077300            "-"                      DELIMITED BY SIZE
077400            WS-TBL-MM(WS-EXP-SUB)    DELIMITED BY SIZE
077500            "-"                      DELIMITED BY SIZE
077600            WS-TBL-DD(WS-EXP-SUB)    DELIMITED BY SIZE
077700            ","                      DELIMITED BY SIZE
077800            WS-AMOUNT-DISPLAY        DELIMITED BY SPACE
077900            ","                      DELIMITED BY SIZE
078000            WS-CSV-TYPE-TEXT         DELIMITED BY SIZE
078100            ","                      DELIMITED BY SIZE
078200            WS-CSV-CATEGORY-ESCAPED(1:WS-CSV-CATEGORY-LEN)
078300                                     DELIMITED BY SIZE
078400            ","                      DELIMITED BY SIZE
078500            WS-CSV-REMARK-ESCAPED(1:WS-CSV-REMARK-LEN)
078600                                     DELIMITED BY SIZE
078700         INTO CSV-REPORT-LINE
078800         WITH POINTER WS-CSV-PTR.
078900     COMPUTE WS-CSV-LEN = WS-CSV-PTR - 1.
079000     MOVE CSV-REPORT-LINE TO CSV-REPORT-FD-LINE.
079100     WRITE CSV-REPORT-FD-LINE.
079200 504-EXIT.
079300     EXIT.
079400*
079500 442-COMPUTE-TRIM-LEN.
079600*    FINDS THE LAST NON-BLANK BYTE OF WS-TRIM-TEXT WITHOUT AN
079700*    INTRINSIC FUNCTION - STEPS BACKWARD FROM THE END UNTIL A
079800*    NON-BLANK IS FOUND OR THE FIELD IS PROVED ALL BLANK.
079900     MOVE 64 TO WS-TRIM-POS.
080000     PERFORM 444-STEP-BACK THRU 444-EXIT
080100         UNTIL WS-TRIM-POS = 0
080200            OR WS-TRIM-TEXT(WS-TRIM-POS:1) NOT = SPACE.
080300     MOVE WS-TRIM-POS TO WS-TRIM-LEN.
080400 442-EXIT.
080500     EXIT.
080600*
080700 444-STEP-BACK.
080800     SUBTRACT 1 FROM WS-TRIM-POS.
080900 444-EXIT.
081000     EXIT.
081100*
081200 460-ESCAPE-FIELD.
081300*    STANDARD CSV ESCAPING - A FIELD CARRYING A COMMA OR A
081400*    QUOTE IS WRAPPED IN QUOTES WITH EVERY INNER QUOTE DOUBLED.
081500     MOVE "N" TO WS-ESC-NEEDS-QUOTES-SW.
081600     IF WS-ESC-SOURCE-LEN = 0
081700         MOVE 1 TO WS-ESC-RESULT-LEN
081800         MOVE SPACES TO WS-ESC-RESULT
081900         GO TO 460-EXIT.
082000     PERFORM 462-CHECK-ONE-CHAR THRU 462-EXIT
082100         VARYING WS-ESC-POS FROM 1 BY 1
082200         UNTIL WS-ESC-POS > WS-ESC-SOURCE-LEN.
082300     IF WS-ESC-NEEDS-QUOTES
082400         MOVE SPACES TO WS-ESC-RESULT
082500         MOVE 1 TO WS-ESC-OUT-POS
082600         MOVE QUOTE TO WS-ESC-RESULT(WS-ESC-OUT-POS:1)
082700         ADD 1 TO WS-ESC-OUT-POS
082800         PERFORM 464-COPY-ONE-CHAR THRU 464-EXIT
082900             VARYING WS-ESC-POS FROM 1 BY 1
083000             UNTIL WS-ESC-POS > WS-ESC-SOURCE-LEN
083100         MOVE QUOTE TO WS-ESC-RESULT(WS-ESC-OUT-POS:1)
083200         ADD 1 TO WS-ESC-OUT-POS
083300         COMPUTE WS-ESC-RESULT-LEN = WS-ESC-OUT-POS - 1
083400     ELSE
083500         MOVE SPACES TO WS-ESC-RESULT
083600         MOVE WS-ESC-SOURCE(1:WS-ESC-SOURCE-LEN) TO WS-ESC-RESULT
083700         MOVE WS-ESC-SOURCE-LEN TO WS-ESC-RESULT-LEN
083800     END-IF.
083900 460-EXIT.
084000     EXIT.
084100*
084200 462-CHECK-ONE-CHAR.
084300     IF WS-ESC-SOURCE(WS-ESC-POS:1) = ","
084400        OR WS-ESC-SOURCE(WS-ESC-POS:1) = QUOTE
084500         MOVE "Y" TO WS-ESC-NEEDS-QUOTES-SW.
084600 462-EXIT.
084700     EXIT.
084800*
084900 464-COPY-ONE-CHAR.
085000     MOVE WS-ESC-SOURCE(WS-ESC-POS:1)
085100         TO WS-ESC-RESULT(WS-ESC-OUT-POS:1).
085200     ADD 1 TO WS-ESC-OUT-POS.
085300     IF WS-ESC-SOURCE(WS-ESC-POS:1) = QUOTE
085400         MOVE QUOTE TO WS-ESC-RESULT(WS-ESC-OUT-POS:1)
085500         ADD 1 TO WS-ESC-OUT-POS.
085600 464-EXIT.
085700     EXIT.
085800*
085900 800-SAVE-EXPENSES.
086000     OPEN OUTPUT EXPENSE-FILE.
086100     PERFORM 810-WRITE-ONE-EXPENSE THRU 810-EXIT
086200         VARYING WS-EXP-SUB FROM 1 BY 1
086300         UNTIL WS-EXP-SUB > WS-EXP-COUNT.
086400     CLOSE EXPENSE-FILE.
086500 800-EXIT.
086600     EXIT.
086700*
086800 810-WRITE-ONE-EXPENSE.
086900     WRITE EXPENSE-RECORD FROM WS-EXP-ROW(WS-EXP-SUB).
087000 810-EXIT.
087100     EXIT.
087200*
087300 850-REPORT-RUN-STATS.
087400     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1.
087500     WRITE RUN-REPORT-RECORD FROM RPT-HEADER2.
087600     WRITE RUN-REPORT-RECORD FROM RPT-STATS-HDR.
087700     MOVE "TRANSACTIONS READ"     TO RPT-STATS-LABEL.
087800     MOVE WS-TRAN-COUNT           TO RPT-STATS-REQ.
087900     MOVE WS-TRAN-COUNT           TO RPT-STATS-PROC.
088000     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
088100     MOVE "ADD REQUESTS"          TO RPT-STATS-LABEL.
088200     MOVE WS-ADD-REQUESTS         TO RPT-STATS-REQ.
088300     MOVE WS-ADD-PROCESSED        TO RPT-STATS-PROC.
088400     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
088500     MOVE "EDIT REQUESTS"         TO RPT-STATS-LABEL.
088600     MOVE WS-EDIT-REQUESTS        TO RPT-STATS-REQ.
088700     MOVE WS-EDIT-PROCESSED       TO RPT-STATS-PROC.
088800     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
088900     MOVE "DELETE REQUESTS"       TO RPT-STATS-LABEL.
089000     MOVE WS-DELETE-REQUESTS      TO RPT-STATS-REQ.
089100     MOVE WS-DELETE-PROCESSED     TO RPT-STATS-PROC.
089200     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
089300     MOVE "QUERY REQUESTS"        TO RPT-STATS-LABEL.
089400     MOVE WS-QUERY-REQUESTS       TO RPT-STATS-REQ.
089500     MOVE WS-QUERY-ROWS-PRINTED   TO RPT-STATS-PROC.
089600     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
089700     MOVE "SORT REQUESTS"         TO RPT-STATS-LABEL.
089800     MOVE WS-SORT-REQUESTS        TO RPT-STATS-REQ.
089900     MOVE WS-SORT-REQUESTS        TO RPT-STATS-PROC.
090000     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
090100     MOVE "EXPORT REQUESTS"       TO RPT-STATS-LABEL.
090200     MOVE WS-EXPORT-REQUESTS      TO RPT-STATS-REQ.
090300     MOVE WS-EXPORT-ROWS          TO RPT-STATS-PROC.
090400     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
090500     MOVE "TRANSACTIONS IN ERROR"  TO RPT-STATS-LABEL.
090600     MOVE WS-TRAN-ERRORS           TO RPT-STATS-REQ.
090700     MOVE WS-TRAN-ERRORS           TO RPT-STATS-PROC.
090800     WRITE RUN-REPORT-RECORD FROM RPT-STATS-DETAIL.
090850     IF WS-TEST-MODE
090860         DISPLAY "LEDGMAIN: " WS-TRAN-COUNT " READ, "
090870             WS-TRAN-ERRORS " IN ERROR"
090880     END-IF.
090900 850-EXIT.
091000     EXIT.
