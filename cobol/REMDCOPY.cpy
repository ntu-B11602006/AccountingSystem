000100****************************************************************
000200*    REMDCOPY                                                   *
000300*    COBOL DEVELOPMENT CENTER - COPYLIB MEMBER                  *
000400*                                                               *
000500*    ONE RECURRING-PAYMENT REMINDER - A NAME AND THE DAY OF     *
000600*    THE MONTH IT IS DUE (1-31).                                *
000700*                                                               *
000800*    11/14/86 JS  ORIGINAL LAYOUT.                              *
000900*    09/19/11 RLW ADDED TRAILING FILLER PER SHOP STANDARD -     *
001000*                 EVERY STORED RECORD CARRIES A PAD AREA.       *
001100****************************************************************
001200 01  REMINDER-RECORD.
001300     05  REM-NAME                PIC X(20).
001400     05  REM-DAY                 PIC 9(02).
001500     05  REM-DAY-R REDEFINES REM-DAY.
001600         10  REM-DAY-TENS        PIC 9(01).
001700         10  REM-DAY-UNITS       PIC 9(01).
001800     05  FILLER                  PIC X(02).
