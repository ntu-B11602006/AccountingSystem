000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  LEDGRMD
000600*
000700* MAINTAINS THE LEDGER'S RECURRING-PAYMENT REMINDER LIST AND
000800* WORKS OUT, FOR EACH REMINDER, HOW MANY DAYS REMAIN UNTIL ITS
000900* NEXT DUE DATE.  THE TABLE IS LOADED ONCE PER RUN ON THE FIRST
001000* CALL AND KEPT IN WORKING-STORAGE, MIRRORING THE REMINDER FILE
001100* RECORD LAYOUT, THE SAME SHAPE AS LEDGCAT'S CATEGORY TABLE.
001200*
001300* DERIVED FROM WRKSFINL (THE CONTRACT REDEMPTION PROGRAM'S
001400* YY/MM/DD REDEFINES AND YEAR-ROLLOVER ARITHMETIC) BUT REWORKED
001500* AROUND A MONTH-ROLLOVER RULE INSTEAD OF A YEAR ONE, AND WITH
001600* ITS DB2-STYLE INDEXED FILE REPLACED BY A PLAIN SEQUENTIAL ONE.
001700*
001800* INVOKE BY:  CALL "LEDGRMD" USING REMINDER-REQUEST,
001900*                                  REMINDER-RESULT-AREA
002000*             REQUEST-FUNCTION SELECTS THE OPERATION -
002100*             "LOAD", "ADD ", "REMV", "UPDT", "CALC".
002200*
002300* CHANGE LOG
002400* ----------
002500* 11/14/86 JS   ORIGINAL - THREE HARD-CODED REMINDER LINES ON
002600*               THE LEDGER MENU SCREEN, NO MAINTENANCE FUNCTION.
002700* 02/06/89 JS   REMINDERS NOW FILE-BACKED AND OPERATOR-MAINTAINED
002800*               - ADD/REMOVE/CHANGE-DAY REQUESTS ADDED.
002900* 04/11/99 DS   Y2K SWEEP - TODAY'S-DATE PARAMETER WIDENED FROM A
003000*               TWO-DIGIT YEAR TO A FOUR-DIGIT CCYY, SEE CR-1999-
003100*               031.  CENTURY NO LONGER ASSUMED.
003200* 11/30/03 RLW  DAYS-REMAINING NOW RE-DERIVES THE MONTH LENGTH OF
003300*               THE *NEXT* MONTH WHEN A REMINDER ROLLS OVER -
003400*               PRIOR VERSION REUSED THE CURRENT MONTH'S LENGTH
003500*               AND SHORTED REMINDERS DUE ON THE 29TH-31ST - SEE
003600*               CR-2003-119.
003700* 09/19/11 RLW  REWORKED FOR THE LEDGER-EXPORT PROJECT - REQUEST
003800*               CODE INTERFACE REPLACES THE OLD FLAT PARM LIST,
003900*               AND CALC NOW RETURNS THE WHOLE TABLE IN ONE CALL
004000*               SINCE THE MENU SCREEN NEEDS ALL OF THEM AT ONCE.
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     LEDGRMD.
004400 AUTHOR.         JON SAYLES.
004500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN.   11/14/86.
004700 DATE-COMPILED.
004800 SECURITY.       NON-CONFIDENTIAL.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     CLASS REM-DIGIT IS "0" THRU "9"
005500     UPSI-0 ON STATUS IS REM-DEBUG-ON
005600     UPSI-0 OFF STATUS IS REM-DEBUG-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT REMINDER-FILE ASSIGN TO REMDFILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-REMDFILE-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  REMINDER-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE OMITTED.
006800 COPY REMDCOPY.
006900 WORKING-STORAGE SECTION.
006920 77  WS-SUB1                     PIC S9(04) COMP VALUE 0.
006940 77  WS-FILE-STATUS              PIC XX.
006960 77  WS-TEST-STATUS              PIC X VALUE "N".
006980     88  WS-TEST-MODE            VALUE "Y".
007000 01  WS-REMINDER-AREA.
007100     05  WS-REM-COUNT            PIC S9(04) COMP VALUE 0.
007200     05  WS-REM-TABLE OCCURS 50 TIMES.
007300         10  WS-TBL-NAME         PIC X(20).
007400         10  WS-TBL-DAY          PIC 9(02).
007500         10  WS-TBL-DAY-R REDEFINES WS-TBL-DAY PIC X(02).
007600 01  WS-SCAN-FIELDS.
007700     05  WS-REM-SUB              PIC S9(04) COMP VALUE 0.
007800     05  WS-OUT-SUB              PIC S9(04) COMP VALUE 0.
007900     05  WS-DEL-SUB              PIC S9(04) COMP VALUE 0.
008000 01  WS-MISC-SWITCHES.
008100     05  WS-LOADED-SW            PIC X(01) VALUE "N".
008200         88  WS-REMINDERS-LOADED VALUE "Y".
008300     05  WS-EOF-SW               PIC X(01) VALUE "N".
008400         88  WS-END-OF-REM-FILE  VALUE "Y".
008500     05  WS-REMDFILE-STATUS      PIC X(02) VALUE SPACES.
008600     05  FILLER                  PIC X(05).
008700 01  WS-MISC-SWITCHES-R REDEFINES WS-MISC-SWITCHES.
008800     05  WS-FLAGS-BYTE           PIC X(02).
008900     05  FILLER                  PIC X(07).
009000 01  WS-SEED-DEFAULTS.
009100     05  FILLER.
009200         10  FILLER              PIC X(20) VALUE "房租".
009300         10  FILLER              PIC 9(02) VALUE 15.
009400     05  FILLER.
009500         10  FILLER              PIC X(20) VALUE "通話費".
009600         10  FILLER              PIC 9(02) VALUE 15.
009700     05  FILLER.
009800         10  FILLER              PIC X(20) VALUE "水電費".
009900         10  FILLER              PIC 9(02) VALUE 15.
010000 01  WS-SEED-TABLE REDEFINES WS-SEED-DEFAULTS.
010100     05  WS-SEED-ROW OCCURS 3 TIMES.
010200         10  WS-SEED-NAME        PIC X(20).
010300         10  WS-SEED-DAY         PIC 9(02).
010400 01  WS-MONTH-LEN-AREA.
010500     05  FILLER                  PIC 9(02) VALUE 31.
010600     05  FILLER                  PIC 9(02) VALUE 28.
010700     05  FILLER                  PIC 9(02) VALUE 31.
010800     05  FILLER                  PIC 9(02) VALUE 30.
010900     05  FILLER                  PIC 9(02) VALUE 31.
011000     05  FILLER                  PIC 9(02) VALUE 30.
011100     05  FILLER                  PIC 9(02) VALUE 31.
011200     05  FILLER                  PIC 9(02) VALUE 31.
011300     05  FILLER                  PIC 9(02) VALUE 30.
011400     05  FILLER                  PIC 9(02) VALUE 31.
011500     05  FILLER                  PIC 9(02) VALUE 30.
011600     05  FILLER                  PIC 9(02) VALUE 31.
011700 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-AREA.
011800     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
011900 01  WS-TODAY-DATE-N           PIC 9(08) VALUE 0.
012000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE-N.
012100     05  WS-TD-YEAR              PIC 9(04).
012200     05  WS-TD-MONTH              PIC 9(02).
012300     05  WS-TD-DAY                PIC 9(02).
012400 01  WS-DAY-CALC-AREA.
012500     05  WS-CURR-MON-LEN         PIC 9(02) COMP VALUE 0.
012600     05  WS-NEXT-MON-LEN         PIC 9(02) COMP VALUE 0.
012700     05  WS-NEXT-MONTH           PIC 9(02) COMP VALUE 0.
012800     05  WS-LEAP-YR-SW           PIC X(01) VALUE "N".
012900         88  WS-IS-LEAP-YEAR     VALUE "Y".
013000     05  WS-VALID-DAY            PIC 9(02) COMP VALUE 0.
013100     05  WS-VALID-DAY-2          PIC 9(02) COMP VALUE 0.
013200     05  WS-DAYS-LEFT            PIC S9(04) COMP VALUE 0.
013300     05  WS-LEAP-QUOTIENT        PIC 9(04) COMP VALUE 0.
013400     05  WS-LEAP-REMAINDER       PIC 9(04) COMP VALUE 0.
013500     05  FILLER                  PIC X(04).
013600 LINKAGE SECTION.
013700 01  REMINDER-REQUEST.
013800     05  REQUEST-FUNCTION        PIC X(04).
013900         88  FUNCTION-LOAD       VALUE "LOAD".
014000         88  FUNCTION-ADD        VALUE "ADD ".
014100         88  FUNCTION-REMOVE     VALUE "REMV".
014200         88  FUNCTION-UPDATE-DAY VALUE "UPDT".
014300         88  FUNCTION-CALC-DAYS  VALUE "CALC".
014400     05  REQUEST-INDEX           PIC S9(04) COMP.
014500     05  REQUEST-NAME            PIC X(20).
014600     05  REQUEST-DAY             PIC 9(02).
014700     05  REQUEST-TODAY-DATE      PIC 9(08).
014800     05  REQUEST-STATUS          PIC X(01).
014900         88  REQUEST-OK          VALUE "Y".
015000         88  REQUEST-FAILED      VALUE "N".
015100     05  FILLER                  PIC X(04).
015200 01  REMINDER-RESULT-AREA.
015300     05  RESULT-COUNT            PIC S9(04) COMP.
015400     05  RESULT-TABLE OCCURS 50 TIMES.
015500         10  RESULT-NAME         PIC X(20).
015600         10  RESULT-DAY          PIC 9(02).
015700         10  RESULT-DAYS-LEFT    PIC S9(04) COMP.
015800****************************************************************
015900 PROCEDURE DIVISION USING REMINDER-REQUEST, REMINDER-RESULT-AREA.
016000****************************************************************
016100 000-MAIN.
016120     MOVE "N" TO WS-TEST-STATUS.
016140     IF REM-DEBUG-ON
016160         MOVE "Y" TO WS-TEST-STATUS
016180     END-IF.
016200     MOVE "Y" TO REQUEST-STATUS.
016300     IF NOT WS-REMINDERS-LOADED AND NOT FUNCTION-LOAD
016400         PERFORM 100-LOAD-REMINDERS THRU 100-EXIT.
016500     EVALUATE TRUE
016600         WHEN FUNCTION-LOAD
016700             PERFORM 100-LOAD-REMINDERS THRU 100-EXIT
016800         WHEN FUNCTION-ADD
016900             PERFORM 200-ADD-REMINDER THRU 200-EXIT
017000         WHEN FUNCTION-REMOVE
017100             PERFORM 210-REMOVE-REMINDER THRU 210-EXIT
017200         WHEN FUNCTION-UPDATE-DAY
017300             PERFORM 220-UPDATE-REMINDER-DAY THRU 220-EXIT
017400         WHEN FUNCTION-CALC-DAYS
017500             PERFORM 500-CALC-ALL-DAYS THRU 500-EXIT
017600         WHEN OTHER
017700             MOVE "N" TO REQUEST-STATUS
017800     END-EVALUATE.
017900 000-EXIT.
018000     GOBACK.
018100*
018200 100-LOAD-REMINDERS.
018300*    09/19/11 RLW - LOAD IS ALSO CALLED IMPLICITLY BY EVERY OTHER
018400*    REQUEST UNTIL THE FIRST SUCCESSFUL LOAD OF THE RUN, SEE 000-MAIN.
018500     IF WS-REMINDERS-LOADED
018600         GO TO 100-EXIT.
018700     MOVE 0   TO WS-REM-COUNT.
018800     MOVE "N" TO WS-EOF-SW.
018900     OPEN INPUT REMINDER-FILE.
019000     IF WS-REMDFILE-STATUS NOT = "00"
019100         PERFORM 110-SEED-DEFAULTS THRU 110-EXIT
019200         PERFORM 800-SAVE-REMINDERS THRU 800-EXIT
019300     ELSE
019400         PERFORM 120-READ-ONE-REMINDER THRU 120-EXIT
019500             UNTIL WS-END-OF-REM-FILE
019600         CLOSE REMINDER-FILE
019700     END-IF.
019800     MOVE "Y" TO WS-LOADED-SW.
019900 100-EXIT.
020000     EXIT.
020100*
020200 110-SEED-DEFAULTS.
020300     PERFORM 112-SEED-ONE-DEFAULT THRU 112-EXIT
020400         VARYING WS-OUT-SUB FROM 1 BY 1 UNTIL WS-OUT-SUB > 3.
020500 110-EXIT.
020600     EXIT.
020700*
020800 112-SEED-ONE-DEFAULT.
020900     ADD 1 TO WS-REM-COUNT.
021000     MOVE WS-SEED-NAME(WS-OUT-SUB) TO WS-TBL-NAME(WS-REM-COUNT).
021100     MOVE WS-SEED-DAY(WS-OUT-SUB)  TO WS-TBL-DAY(WS-REM-COUNT).
021200 112-EXIT.
021300     EXIT.
021400*
021500 120-READ-ONE-REMINDER.
021600     READ REMINDER-FILE
021700         AT END
021800             MOVE "Y" TO WS-EOF-SW
021900             GO TO 120-EXIT
022000     END-READ.
022100     ADD 1 TO WS-REM-COUNT.
022200     MOVE REM-NAME TO WS-TBL-NAME(WS-REM-COUNT).
022300     MOVE REM-DAY  TO WS-TBL-DAY(WS-REM-COUNT).
022400 120-EXIT.
022500     EXIT.
022600*
022700 200-ADD-REMINDER.
022800     IF WS-REM-COUNT >= 50
022900         MOVE "N" TO REQUEST-STATUS
023000         GO TO 200-EXIT.
023100     ADD 1 TO WS-REM-COUNT.
023200     MOVE REQUEST-NAME TO WS-TBL-NAME(WS-REM-COUNT).
023300     MOVE REQUEST-DAY  TO WS-TBL-DAY(WS-REM-COUNT).
023400     PERFORM 800-SAVE-REMINDERS THRU 800-EXIT.
023500 200-EXIT.
023600     EXIT.
023700*
023800 210-REMOVE-REMINDER.
023900*    REQUEST-INDEX IS 0-BASED, CALLER'S CONVENTION - CONVERT TO OUR
024000*    1-BASED TABLE SUBSCRIPT BEFORE TOUCHING THE TABLE.
024100     COMPUTE WS-DEL-SUB = REQUEST-INDEX + 1.
024200     IF WS-DEL-SUB < 1 OR WS-DEL-SUB > WS-REM-COUNT
024300         MOVE "N" TO REQUEST-STATUS
024400         GO TO 210-EXIT.
024500     PERFORM 212-SHIFT-ONE-ROW THRU 212-EXIT
024600         VARYING WS-OUT-SUB FROM WS-DEL-SUB BY 1
024700         UNTIL WS-OUT-SUB >= WS-REM-COUNT.
024800     SUBTRACT 1 FROM WS-REM-COUNT.
024900     PERFORM 800-SAVE-REMINDERS THRU 800-EXIT.
025000 210-EXIT.
025100     EXIT.
025200*
025300 212-SHIFT-ONE-ROW.
025400     MOVE WS-TBL-NAME(WS-OUT-SUB + 1) TO WS-TBL-NAME(WS-OUT-SUB).
025500     MOVE WS-TBL-DAY(WS-OUT-SUB + 1)  TO WS-TBL-DAY(WS-OUT-SUB).
025600 212-EXIT.
025700     EXIT.
025800*
025900 220-UPDATE-REMINDER-DAY.
026000     COMPUTE WS-DEL-SUB = REQUEST-INDEX + 1.
026100     IF WS-DEL-SUB < 1 OR WS-DEL-SUB > WS-REM-COUNT
026200         MOVE "N" TO REQUEST-STATUS
026300         GO TO 220-EXIT.
026400     MOVE REQUEST-DAY TO WS-TBL-DAY(WS-DEL-SUB).
026500     PERFORM 800-SAVE-REMINDERS THRU 800-EXIT.
026600 220-EXIT.
026700     EXIT.
026800*
026900 500-CALC-ALL-DAYS.
027000*    RUN FOR EVERY REMINDER CURRENTLY HELD - THE CALLER'S MENU
027100*    SCREEN ALWAYS WANTS THE WHOLE LIST REFRESHED TOGETHER, NOT
027200*    ONE REMINDER AT A TIME - SEE CHANGE LOG 09/19/11.
027300     MOVE REQUEST-TODAY-DATE TO WS-TODAY-DATE-N.
027400     MOVE 0 TO RESULT-COUNT.
027500     PERFORM 510-CALC-ONE-DAYS-LEFT THRU 510-EXIT
027600         VARYING WS-REM-SUB FROM 1 BY 1 UNTIL WS-REM-SUB > WS-REM-COUNT.
027700 500-EXIT.
027800     EXIT.
027900*
028000 510-CALC-ONE-DAYS-LEFT.
028100     PERFORM 520-LEAP-YEAR-CHECK THRU 520-EXIT.
028200     MOVE WS-MONTH-LEN(WS-TD-MONTH) TO WS-CURR-MON-LEN.
028300     IF WS-TD-MONTH = 2 AND WS-IS-LEAP-YEAR
028400         MOVE 29 TO WS-CURR-MON-LEN.
028500     IF WS-TBL-DAY(WS-REM-SUB) > WS-CURR-MON-LEN
028600         MOVE WS-CURR-MON-LEN TO WS-VALID-DAY
028700     ELSE
028800         MOVE WS-TBL-DAY(WS-REM-SUB) TO WS-VALID-DAY.
028900     IF WS-TD-DAY > WS-VALID-DAY
029000         PERFORM 530-ROLL-TO-NEXT-MONTH THRU 530-EXIT
029100         COMPUTE WS-DAYS-LEFT =
029200             (WS-CURR-MON-LEN - WS-TD-DAY) + WS-VALID-DAY-2
029300     ELSE
029400         COMPUTE WS-DAYS-LEFT = WS-VALID-DAY - WS-TD-DAY.
029500     ADD 1 TO RESULT-COUNT.
029600     MOVE WS-TBL-NAME(WS-REM-SUB)
029700         TO RESULT-NAME(RESULT-COUNT).
029800     MOVE WS-TBL-DAY(WS-REM-SUB)
029900         TO RESULT-DAY(RESULT-COUNT).
030000     MOVE WS-DAYS-LEFT TO RESULT-DAYS-LEFT(RESULT-COUNT).
030100 510-EXIT.
030200     EXIT.
030300*
030400 520-LEAP-YEAR-CHECK.
030500*    LEAP YEAR = DIVISIBLE BY 4, EXCEPT CENTURY YEARS NOT ALSO
030600*    DIVISIBLE BY 400 - THE USUAL GREGORIAN RULE, SPELLED OUT
030700*    WITHOUT AN INTRINSIC FUNCTION PER SHOP STANDARD.
030800     MOVE "N" TO WS-LEAP-YR-SW.
030900     DIVIDE WS-TD-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
031000         REMAINDER WS-LEAP-REMAINDER.
031100     IF WS-LEAP-REMAINDER = 0
031200         MOVE "Y" TO WS-LEAP-YR-SW
031300         GO TO 520-EXIT.
031400     DIVIDE WS-TD-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
031500         REMAINDER WS-LEAP-REMAINDER.
031600     IF WS-LEAP-REMAINDER = 0
031700         GO TO 520-EXIT.
031800     DIVIDE WS-TD-YEAR BY 4 GIVING WS-LEAP-QUOTIENT
031900         REMAINDER WS-LEAP-REMAINDER.
032000     IF WS-LEAP-REMAINDER = 0
032100         MOVE "Y" TO WS-LEAP-YR-SW.
032200 520-EXIT.
032300     EXIT.
032400*
032500 530-ROLL-TO-NEXT-MONTH.
032600     IF WS-TD-MONTH = 12
032700         MOVE 1 TO WS-NEXT-MONTH
032800     ELSE
032900         COMPUTE WS-NEXT-MONTH = WS-TD-MONTH + 1.
033000     MOVE WS-MONTH-LEN(WS-NEXT-MONTH) TO WS-NEXT-MON-LEN.
033100*    A DECEMBER REMINDER ROLLS INTO NEXT JANUARY, NEVER NEXT
033200*    FEBRUARY, SO THE LEAP ADJUSTMENT BELOW ONLY EVER FIRES WHEN
033300*    TODAY'S MONTH IS ALREADY JANUARY AND NEXT MONTH IS FEBRUARY.
033400     IF WS-NEXT-MONTH = 2 AND WS-TD-MONTH = 1 AND WS-IS-LEAP-YEAR
033500         MOVE 29 TO WS-NEXT-MON-LEN.
033600     IF WS-TBL-DAY(WS-REM-SUB) > WS-NEXT-MON-LEN
033700         MOVE WS-NEXT-MON-LEN TO WS-VALID-DAY-2
033800     ELSE
033900         MOVE WS-TBL-DAY(WS-REM-SUB) TO WS-VALID-DAY-2.
034000 530-EXIT.
034100     EXIT.
034200*
034300 800-SAVE-REMINDERS.
034400     OPEN OUTPUT REMINDER-FILE.
034500     MOVE WS-REMDFILE-STATUS TO WS-FILE-STATUS.
034520     IF WS-FILE-STATUS NOT = "00"
034600         MOVE "N" TO REQUEST-STATUS
034700         GO TO 800-EXIT.
034800     PERFORM 810-WRITE-ONE-REMINDER THRU 810-EXIT
034900         VARYING WS-OUT-SUB FROM 1 BY 1 UNTIL WS-OUT-SUB > WS-REM-COUNT.
034950     IF WS-TEST-MODE
034960         PERFORM 820-DISPLAY-ONE-REMINDER THRU 820-EXIT
034970             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-REM-COUNT
034980     END-IF.
035000     CLOSE REMINDER-FILE.
035100 800-EXIT.
035200     EXIT.
035300*
035400 810-WRITE-ONE-REMINDER.
035500     MOVE SPACES TO REMINDER-RECORD.
035600     MOVE WS-TBL-NAME(WS-OUT-SUB) TO REM-NAME.
035700     MOVE WS-TBL-DAY(WS-OUT-SUB)  TO REM-DAY.
035800     WRITE REMINDER-RECORD.
035900 810-EXIT.
036000     EXIT.
036050*
036060 820-DISPLAY-ONE-REMINDER.
036070     DISPLAY "LEDGRMD: " WS-TBL-NAME(WS-SUB1)
036080         " DUE " WS-TBL-DAY(WS-SUB1).
036090 820-EXIT.
036100     EXIT.
