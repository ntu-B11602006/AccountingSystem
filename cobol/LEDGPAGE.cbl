000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER     *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  LEDGPAGE                                           *
000600*                                                              *
000700* GIVEN AN ALREADY-SORTED WORK TABLE AND A PAGE SIZE, RETURNS  *
000800* THE BOUNDS OF ONE PAGE OF THAT TABLE PLUS THE NEXT/PREVIOUS  *
000900* PAGE FLAGS AND THE TOTAL PAGE COUNT.  CALLED BY LEDGMAIN     *
001000* EVERY TIME A LEDGER LISTING REQUEST CARRIES A PAGE NUMBER.   *
001100*                                                              *
001200* DERIVED FROM ADSORT1 (IN-PLACE TABLE SUBPROGRAM, SAME        *
001300* LINKAGE-SECTION ARRAY-BY-REFERENCE CONVENTION) BUT SLICES    *
001400* RATHER THAN SORTS THE CALLER'S TABLE.                        *
001500*                                                              *
001600* INVOKE BY:  CALL "LEDGPAGE" USING PAGE-PARMS, ARRAY-OF-ROWS  *
001700*                                                              *
001800* CHANGE LOG                                                   *
001900* ----------                                                   *
002000* 06/02/87 JS   ORIGINAL - PLAIN PAGE-BOUNDARY ARITHMETIC FOR  *
002100*               THE TRANSACTION LISTING SCREEN.                *
002200* 02/19/91 DS   ADDED HAS-NEXT-PAGE / HAS-PREV-PAGE             *
002300*               SO THE CALLER NO LONGER RE-DERIVES THEM.       *
002400* 08/04/95 JS   PAGE-SIZE MOVED TO LINKAGE - WAS HARD-CODED    *
002500*               TO 5, CALLERS OTHER THAN THE LEDGER SCREEN     *
002600*               NEEDED A DIFFERENT SIZE.                       *
002650* 03/02/98 DS   Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,     *
002680*               NO CHANGES REQUIRED.  LOGGED PER STANDARD 27.  *
002800* 11/30/03 RLW  TOTAL-PAGE-COUNT NOW ZERO (NOT ONE) WHEN THE   *
002900*               TABLE IS EMPTY - SEE CR-2003-114.              *
003000* 09/19/11 RLW  REWORKED FOR THE LEDGER-EXPORT PROJECT -       *
003100*               PAGE-PARMS REPLACES THE OLD FLAT PARM LIST.    *
003200****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     LEDGPAGE.
003500 AUTHOR.         JON SAYLES.
003600 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.   06/02/87.
003800 DATE-COMPILED.
003900 SECURITY.       NON-CONFIDENTIAL.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS PAGE-DIGIT IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS PAGE-DEBUG-ON
004700     UPSI-0 OFF STATUS IS PAGE-DEBUG-OFF.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
004920 77  WS-TEST-STATUS              PIC X VALUE "N".
004940     88  WS-TEST-MODE            VALUE "Y".
005000 01  WS-PAGE-WORK.
005100     05  WS-FIRST-ROW            PIC S9(08) COMP VALUE 0.
005200     05  WS-LAST-ROW             PIC S9(08) COMP VALUE 0.
005300     05  WS-ROW-SUB              PIC S9(08) COMP VALUE 0.
005400     05  WS-OUT-SUB              PIC S9(08) COMP VALUE 0.
005500     05  WS-REMAINDER            PIC S9(08) COMP VALUE 0.
005600     05  WS-WHOLE-PAGES          PIC S9(08) COMP VALUE 0.
005700 01  WS-PAGE-WORK-R REDEFINES WS-PAGE-WORK.
005800     05  FILLER                  PIC X(04).
005900     05  WS-LAST-ROW-X           PIC X(04).
006000     05  FILLER                  PIC X(16).
006050 01  WS-ROW-SUB-ALT REDEFINES WS-ROW-SUB.
006060     05  WS-ROW-SUB-BYTES        PIC X(04).
006100 01  WS-MISC-SWITCHES.
006200     05  WS-BAD-PARM-SW          PIC X(01) VALUE "N".
006300         88  WS-BAD-PARMS        VALUE "Y".
006400     05  FILLER                  PIC X(09).
006500 LINKAGE SECTION.
006600 01  PAGE-PARMS.
006700     05  ARRAY-SIZE           PIC S9(08) COMP.
006800     05  PAGE-SIZE            PIC S9(08) COMP.
006900     05  PAGE-NUMBER          PIC S9(08) COMP.
007000     05  FIRST-INDEX          PIC S9(08) COMP.
007100     05  LAST-INDEX           PIC S9(08) COMP.
007200     05  PAGE-COUNT           PIC S9(08) COMP.
007300     05  HAS-NEXT-PAGE        PIC X(01).
007400         88  NEXT-PAGE-YES    VALUE "Y".
007500     05  HAS-PREV-PAGE        PIC X(01).
007600         88  PREV-PAGE-YES    VALUE "Y".
007700     05  FILLER                  PIC X(04).
007750 01  PAGE-PARMS-ALT REDEFINES PAGE-PARMS.
007760     05  FILLER                  PIC X(24).
007770     05  FLAGS-BYTE           PIC X(02).
007780     05  FILLER                  PIC X(04).
007800 01  ARRAY-OF-ROWS.
007900     05  PAGE-ROW PIC X(01) OCCURS 0 TO 32000 TIMES
008000            DEPENDING ON ARRAY-SIZE.
008100****************************************************************
008200 PROCEDURE DIVISION USING PAGE-PARMS, ARRAY-OF-ROWS.
008300****************************************************************
008400 000-MAIN.
008420     MOVE "N" TO WS-TEST-STATUS.
008440     IF PAGE-DEBUG-ON
008460         MOVE "Y" TO WS-TEST-STATUS
008480     END-IF.
008500     PERFORM 050-VALIDATE-PARMS THRU 050-EXIT.
008600     IF WS-BAD-PARMS
008700         MOVE 0 TO FIRST-INDEX, LAST-INDEX, PAGE-COUNT
008800         MOVE "N" TO HAS-NEXT-PAGE, HAS-PREV-PAGE
008900         GO TO 000-EXIT
009000     END-IF.
009100     PERFORM 100-COMPUTE-PAGE THRU 100-EXIT.
009150     IF WS-TEST-MODE
009160         DISPLAY "LEDGPAGE: PAGE " PAGE-NUMBER " OF " PAGE-COUNT
009170             " ROWS " FIRST-INDEX " THRU " LAST-INDEX
009180     END-IF.
009200 000-EXIT.
009300     GOBACK.
009400*
009500 050-VALIDATE-PARMS.
009600     MOVE "N" TO WS-BAD-PARM-SW.
009700     IF ARRAY-SIZE < 0 OR PAGE-SIZE <= 0
009800                         OR PAGE-NUMBER < 0
009900         MOVE "Y" TO WS-BAD-PARM-SW.
010000 050-EXIT.
010100     EXIT.
010200*
010300 100-COMPUTE-PAGE.
010400*    TOTAL-PAGE-COUNT = CEIL(ARRAY-SIZE / PAGE-SIZE), MIN 0 -
010500*    WORKED OUT WITHOUT AN INTRINSIC FUNCTION, SHOP STANDARD.
010600     DIVIDE ARRAY-SIZE BY PAGE-SIZE
010700         GIVING WS-WHOLE-PAGES REMAINDER WS-REMAINDER.
010800     IF WS-REMAINDER > 0
010900         COMPUTE PAGE-COUNT = WS-WHOLE-PAGES + 1
011000     ELSE
011100         MOVE WS-WHOLE-PAGES TO PAGE-COUNT
011200     END-IF.
011300     IF ARRAY-SIZE = 0
011400         MOVE 0 TO PAGE-COUNT.
011500*
011600     COMPUTE WS-FIRST-ROW = (PAGE-NUMBER * PAGE-SIZE) + 1.
011700     COMPUTE WS-LAST-ROW  = WS-FIRST-ROW + PAGE-SIZE - 1.
011800     IF WS-LAST-ROW > ARRAY-SIZE
011900         MOVE ARRAY-SIZE TO WS-LAST-ROW.
012000     IF WS-FIRST-ROW > ARRAY-SIZE
012100         MOVE 0 TO FIRST-INDEX, LAST-INDEX
012200     ELSE
012300         MOVE WS-FIRST-ROW TO FIRST-INDEX
012400         MOVE WS-LAST-ROW  TO LAST-INDEX
012500     END-IF.
012600*
012700     MOVE "N" TO HAS-NEXT-PAGE.
012800     COMPUTE WS-ROW-SUB = (PAGE-NUMBER + 1) * PAGE-SIZE.
012900     IF WS-ROW-SUB < ARRAY-SIZE
013000         MOVE "Y" TO HAS-NEXT-PAGE.
013100*
013200     MOVE "N" TO HAS-PREV-PAGE.
013300     IF PAGE-NUMBER > 0
013350         MOVE "Y" TO HAS-PREV-PAGE.
013400 100-EXIT.
013500     EXIT.
