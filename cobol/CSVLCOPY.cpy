000100****************************************************************
000200*    CSVLCOPY                                                   *
000300*    COBOL DEVELOPMENT CENTER - COPYLIB MEMBER                  *
000400*                                                               *
000500*    ONE DETAIL LINE OF THE LEDGER CSV EXPORT REPORT.  BUILT AS *
000600*    A FIXED EDIT BUFFER AND WRITTEN TRIMMED - SAME HABIT AS    *
000700*    OUR PRINT-LINE COPYBOOKS, JUST WITH COMMA DELIMITERS       *
000800*    INSTEAD OF COLUMN SPACING.                                 *
000900*                                                               *
001000*    09/19/11 RLW ORIGINAL LAYOUT FOR THE CSV EXPORT REQUEST.   *
001100*    04/02/12 RLW CSV-AMOUNT-EDIT RE-PICTURED WITH A FLOATING   *
001200*                 MINUS SO LEDGMAIN DOES NOT EXPORT LEADING     *
001300*                 ZEROES ON THE AMOUNT COLUMN - CR-2012-008.    *
001400****************************************************************
001500 01  CSV-REPORT-LINE.
001600     05  CSV-DATE                PIC X(10).
001700     05  CSV-COMMA-1             PIC X(01) VALUE ",".
001800     05  CSV-AMOUNT              PIC X(14).
001900     05  CSV-COMMA-2             PIC X(01) VALUE ",".
002000     05  CSV-TYPE                PIC X(06).
002100     05  CSV-COMMA-3             PIC X(01) VALUE ",".
002200     05  CSV-CATEGORY            PIC X(22).
002300     05  CSV-COMMA-4             PIC X(01) VALUE ",".
002400     05  CSV-REMARK              PIC X(64).
002500     05  FILLER                  PIC X(04).
002600*
002700 01  CSV-AMOUNT-EDIT             PIC -(9)9.99.
